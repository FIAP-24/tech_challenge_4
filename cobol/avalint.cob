000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AVALINT-COB.
000300 AUTHOR. C. ALMEIDA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 04/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE ATENDIMENTO AO CLIENTE.
000800*    SISTEMA - SAC
000900*    ANALISTA       : C. ALMEIDA
001000*    PROGRAMADOR(A) : C. ALMEIDA
001100*    FINALIDADE     : RECEBE AS AVALIACOES DE FEEDBACK DOS
001200*                     CLIENTES, VALIDA, CLASSIFICA A URGENCIA
001300*                     E GRAVA NO ARQUIVO MESTRE DE AVALIACOES.
001400*                     EMITE ALERTA PARA O ADMINISTRADOR QUANDO
001500*                     A URGENCIA FOR CRITICA.
001600*-----------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*-----------------------------------------------------------*
001900*    VRS    DATA        PROGR.   CHAMADO    DESCRICAO
002000*    1.0    04/09/1989  CAL      -          IMPLANTACAO
002100*    1.1    22/01/1990  CAL      SAC-0012   AJUSTE NA FAIXA
002200*                                           DE NOTA MINIMA
002300*    1.2    17/07/1991  JRK      SAC-0034   INCLUSAO DO
002400*                                           ALERTA CRITICO
002500*    1.3    03/03/1992  MSR      SAC-0051   GERACAO DE ID
002600*                                           QUANDO AUSENTE
002700*    1.4    29/11/1993  CAL      SAC-0077   AJUSTE LAYOUT DO
002800*                                           ARQUIVO MESTRE
002900*    1.5    14/06/1994  JRK      SAC-0098   TOTALIZADORES DE
003000*                                           FIM DE PROCESSO
003100*    1.6    09/02/1995  MSR      SAC-0110   DATA/HORA DO
003200*                                           SISTEMA QUANDO
003300*                                           AUSENTE NO
003400*                                           REGISTRO DE
003500*                                           ENTRADA
003600*    1.7    19/08/1996  CAL      SAC-0133   REVISAO GERAL
003700*                                           DAS MENSAGENS DE
003800*                                           REJEICAO
003900*    1.8    11/12/1997  JRK      SAC-0150   ALERTA NAO PODE
004000*                                           MAIS ABORTAR O
004100*                                           PROCESSAMENTO
004200*    1.9    03/10/1998  MSR      SAC-0162   REVISAO PARA O
004300*                                           ANO 2000 - DATAS
004400*                                           COM 4 DIGITOS
004500*    2.0    26/02/1999  CAL      SAC-0171   TESTE FINAL DA
004600*                                           VIRADA DO ANO
004700*                                           2000
004800*    2.1    15/05/2001  JRK      SAC-0188   AJUSTE DO LIMIAR
004900*                                           DE CLASSIFICACAO
005000*    2.2    09/09/2003  MSR      SAC-0205   INCLUSAO DO
005100*                                           CONTADOR DE
005200*                                           ALERTAS NO
005300*                                           TOTAL DO FIM
005400*    2.3    17/11/2005  JRK      SAC-0217   CORRECAO DA
005500*                                           REJEICAO DE NOTA
005600*                                           NEGATIVA (SINAL NO
005700*                                           CAMPO BRUTO, ANTES
005800*                                           DO TESTE NUMERIC)
005900*-----------------------------------------------------------*
006000      
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600      
006700*    ARQUIVO DE ENTRADA - LINE SEQUENTIAL PORQUE O CANAL DE
006800*    ATENDIMENTO GRAVA O ARQUIVO COM QUEBRA DE LINHA DO PROPRIO
006900*    SISTEMA OPERACIONAL.
007000     SELECT ENTRADA ASSIGN TO DISK
007100                    ORGANIZATION LINE SEQUENTIAL
007200                    FILE STATUS WS-STATUS-ENTRADA.
007300      
007400*    ARQUIVO MESTRE - SEQUENTIAL PURO (SEM QUEBRA DE LINHA),
007500*    GRAVADO E LIDO SEMPRE COM O MESMO TAMANHO FIXO DE REGISTRO.
007600     SELECT AVALIA ASSIGN TO DISK
007700                    ORGANIZATION SEQUENTIAL
007800                    ACCESS MODE SEQUENTIAL
007900                    FILE STATUS WS-STATUS-AVALIA.
008000      
008100*    SAIDA DO ALERTA CRITICO - IMPRESSORA DEDICADA DO SETOR DE
008200*    ATENDIMENTO AO CLIENTE.
008300     SELECT ALERTA ASSIGN TO PRINTER
008400                    FILE STATUS WS-STATUS-ALERTA.
008500      
008600 DATA DIVISION.
008700 FILE SECTION.
008800      
008900*    -----------------------------------------------------------
009000*    ARQUIVO DE ENTRADA - AVALIACOES BRUTAS RECEBIDAS DO CANAL
009100*    DE ATENDIMENTO (267 POSICOES, SEQUENCIAL, SEM INDICE).
009200*    -----------------------------------------------------------
009300 FD  ENTRADA
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID 'avalent.dat'
009600     RECORD CONTAINS 267 CHARACTERS.
009700      
009800*    ID E DATA/HORA PODEM VIR EM BRANCO (O PROGRAMA COMPLETA -
009900*    VIDE 0500/0510/0520); A NOTA VEM SEMPRE COMO TEXTO (X(02))
010000*    PARA PERMITIR DETECTAR SINAL E CAMPO NAO NUMERICO NA
010100*    VALIDACAO, ANTES DE CONVERTER PARA NUMERICO.
010200 01  REG-ENTRADA.
010300     05  ENT-ID-INFORMADO          PIC X(36).
010400     05  ENT-DESCRICAO             PIC X(200).
010500     05  ENT-NOTA-INFORMADA        PIC X(02).
010600     05  ENT-DATA-HORA-INFORM      PIC X(19).
010700     05  FILLER                    PIC X(10).
010800      
010900*    -----------------------------------------------------------
011000*    ARQUIVO MESTRE DE AVALIACOES - GRAVACAO CUMULATIVA (EXTEND).
011100*    MESMO LAYOUT E USADO PELO RELSEM-COB PARA LER E APURAR O
011200*    RELATORIO SEMANAL.
011300*    -----------------------------------------------------------
011400 FD  AVALIA
011500     LABEL RECORD STANDARD
011600     VALUE OF FILE-ID 'avaliaco.dat'
011700     RECORD CONTAINS 267 CHARACTERS.
011800      
011900*    AQUI A NOTA JA E NUMERICA (9(02)) E A URGENCIA JA VEM
012000*    CLASSIFICADA - SAO OS CAMPOS DE SAIDA DE 0400/0600, NUNCA
012100*    OS CAMPOS BRUTOS DA ENTRADA.
012200 01  REG-AVALIA.
012300     05  AVL-ID                    PIC X(36).
012400     05  AVL-DESCRICAO             PIC X(200).
012500     05  AVL-NOTA                  PIC 9(02).
012600     05  AVL-URGENCIA              PIC X(08).
012700     05  AVL-DATA-HORA             PIC X(19).
012800     05  FILLER                    PIC X(02).
012900      
013000*    -----------------------------------------------------------
013100*    SAIDA DO ALERTA CRITICO - IMPRESSORA, SEM LABEL, LINHA DE
013200*    80 POSICOES (FORMULARIO ESTREITO DE ALERTA).
013300*    -----------------------------------------------------------
013400 FD  ALERTA
013500     LABEL RECORD OMITTED.
013600      
013700 01  REG-ALERTA                    PIC X(80).
013800      
013900 WORKING-STORAGE SECTION.
014000*    -----------------------------------------------------------
014100*    CAMPOS DE TRABALHO DO PROGRAMA. SEGUEM O PREFIXO WS- JA
014200*    USADO NOS DEMAIS PROGRAMAS DO SISTEMA SAC.
014300*    -----------------------------------------------------------
014400      
014500*    CODIGOS DE FILE STATUS DOS TRES ARQUIVOS - 00 OPERACAO OK,
014600*    10 FIM DE ARQUIVO, 30/35 ARQUIVO NAO ENCONTRADO, ETC.
014700*    (VIDE MANUAL DO COMPILADOR PARA A TABELA COMPLETA).
014800 01  WS-STATUS-ENTRADA             PIC X(02) VALUE SPACES.
014900 01  WS-STATUS-AVALIA              PIC X(02) VALUE SPACES.
015000 01  WS-STATUS-ALERTA              PIC X(02) VALUE SPACES.
015100      
015200*    CONTADORES DE FIM DE RODADA - COMP PARA ARITMETICA RAPIDA,
015300*    VIDE 0900-FIM.
015400 77  WS-CONT-LIDOS                 PIC 9(07) COMP VALUE ZERO.
015500 77  WS-CONT-ACEITOS               PIC 9(07) COMP VALUE ZERO.
015600 77  WS-CONT-REJEITADOS            PIC 9(07) COMP VALUE ZERO.
015700 77  WS-CONT-CRITICOS              PIC 9(07) COMP VALUE ZERO.
015800 77  WS-SEQ-ID                     PIC 9(06) COMP VALUE ZERO.
015900      
016000*    CHAVE DE VALIDACAO DO REGISTRO CORRENTE, COM OS DOIS
016100*    CONDITION-NAMES USADOS NO LACO PRINCIPAL (0300-LE-REGISTRO).
016200 01  WS-REGISTRO-VALIDO            PIC X(01) VALUE 'S'.
016300     88  REGISTRO-OK                        VALUE 'S'.
016400     88  REGISTRO-REJEITADO                 VALUE 'N'.
016500*    MENSAGEM DE REJEICAO MONTADA EM 0400-VALIDA-REGISTRO E
016600*    EXIBIDA NO CONSOLE PARA O OPERADOR ACOMPANHAR A RODADA.
016700 01  WS-MENSAGEM-ERRO               PIC X(40) VALUE SPACES.
016800      
016900*    CAMPO DE TRABALHO NUMERICO PARA A NOTA, USADO TANTO NA
017000*    VALIDACAO (0400) QUANTO NA CLASSIFICACAO DE URGENCIA (0600).
017100*    A REDEFINES ABAIXO FICA DISPONIVEL PARA DEPURACAO VIA
017200*    DISPLAY DO CAMPO EM MODO ALFANUMERICO QUANDO NECESSARIO.
017300 01  WS-NOTA-TESTE                  PIC 9(02) VALUE ZERO.
017400*    VISAO ALFANUMERICA DO CAMPO DE TRABALHO DA NOTA - USADA
017500*    SOMENTE PARA DEPURACAO (DISPLAY) QUANDO NECESSARIO.
017600 01  WS-NOTA-TESTE-R REDEFINES WS-NOTA-TESTE
017700                                    PIC X(02).
017800      
017900*    DATA E HORA DO RELOGIO DO SISTEMA (ACCEPT FROM DATE/TIME),
018000*    COM AS REDEFINES QUEBRANDO EM ANO/MES/DIA E HORA/MIN/SEG/
018100*    CENTESIMOS PARA USO EM 0510 (GERACAO DE ID) E 0520
018200*    (MONTAGEM DA DATA/HORA NO PADRAO ISO).
018300 01  WS-DATA-SISTEMA                PIC 9(08) VALUE ZERO.
018400*    QUEBRA DA DATA DO SISTEMA EM ANO(4)/MES(2)/DIA(2) PARA USO
018500*    NA GERACAO DO ID (0510) E NA DATA/HORA DA AVALIACAO (0520).
018600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
018700     05  WS-DS-ANO                  PIC 9(04).
018800     05  WS-DS-MES                  PIC 9(02).
018900     05  WS-DS-DIA                  PIC 9(02).
019000      
019100 01  WS-HORA-SISTEMA                PIC 9(08) VALUE ZERO.
019200*    QUEBRA DA HORA DO SISTEMA EM HH/MI/SS/CENTESIMOS, MESMO USO
019300*    DO COMENTARIO ACIMA.
019400 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
019500     05  WS-HS-HH                   PIC 9(02).
019600     05  WS-HS-MI                   PIC 9(02).
019700     05  WS-HS-SS                   PIC 9(02).
019800     05  WS-HS-CENT                 PIC 9(02).
019900      
020000*    GRUPO JA MONTADO NO FORMATO ISO AAAA-MM-DDTHH:MM:SS, COM OS
020100*    SEPARADORES FIXOS EM FILLER - 0520 SO PRECISA PREENCHER OS
020200*    CAMPOS NUMERICOS ENTRE OS FILLERS.
020300 01  WS-DATA-HORA-ATUAL.
020400     05  WS-DH-ANO                  PIC 9(04).
020500     05  FILLER                     PIC X(01) VALUE '-'.
020600     05  WS-DH-MES                  PIC 9(02).
020700     05  FILLER                     PIC X(01) VALUE '-'.
020800     05  WS-DH-DIA                  PIC 9(02).
020900     05  FILLER                     PIC X(01) VALUE 'T'.
021000     05  WS-DH-HH                   PIC 9(02).
021100     05  FILLER                     PIC X(01) VALUE ':'.
021200     05  WS-DH-MI                   PIC 9(02).
021300     05  FILLER                     PIC X(01) VALUE ':'.
021400     05  WS-DH-SS                   PIC 9(02).
021500      
021600*    ID GERADO INTERNAMENTE QUANDO A ENTRADA NAO TRAZ UM (VIDE
021700*    0510-GERA-ID). LAYOUT: PREFIXO(4) + DATA(8) + HORA(8) +
021800*    SEQUENCIA(6) + FILLER(10) = 36 POSICOES.
021900 01  WS-ID-GERADO                   PIC X(36) VALUE SPACES.
022000*    VISAO DECOMPOSTA DO ID GERADO, SOMENTE PARA DEPURACAO.
022100 01  WS-ID-GERADO-R REDEFINES WS-ID-GERADO.
022200     05  WS-IDG-PREFIXO             PIC X(04).
022300     05  WS-IDG-DATA                PIC 9(08).
022400     05  WS-IDG-HORA                PIC 9(08).
022500     05  WS-IDG-SEQ                 PIC 9(06).
022600     05  FILLER                     PIC X(10).
022700      
022800*    CAMPOS DE TRABALHO PARA A DATA/HORA FORMATADA DO ALERTA
022900*    IMPRESSO (VIDE 0710-FORMATA-DATA-ALERTA).
023000 01  WS-ALR-DIA                     PIC 9(02) VALUE ZERO.
023100 01  WS-ALR-MES                     PIC 9(02) VALUE ZERO.
023200 01  WS-ALR-ANO                     PIC 9(04) VALUE ZERO.
023300 01  WS-ALR-HH                      PIC 9(02) VALUE ZERO.
023400 01  WS-ALR-MI                      PIC 9(02) VALUE ZERO.
023500 01  WS-ALR-SS                      PIC 9(02) VALUE ZERO.
023600      
023700*    -----------------------------------------------------------
023800*    LINHAS DE IMPRESSAO DO FORMULARIO DE ALERTA CRITICO - CADA
023900*    01 ABAIXO E UMA LINHA DO FORMULARIO (80 POSICOES), MOVIDA
024000*    PARA REG-ALERTA NO WRITE (VIDE 0700-EMITE-ALERTA-CRITICO).
024100*    -----------------------------------------------------------
024200 01  ALR-CABECALHO.
024300     05  FILLER                     PIC X(26) VALUE SPACES.
024400     05  FILLER                     PIC X(26) VALUE
024500         'AVALIACAO CRITICA RECEBIDA'.
024600     05  FILLER                     PIC X(28) VALUE SPACES.
024700      
024800*    LINHA BRANCA USADA PARA ESPACAR O FORMULARIO DE ALERTA ENTRE
024900*    OS BLOCOS DE CAMPOS.
025000 01  ALR-LINHA-BRANCO                PIC X(80) VALUE SPACES.
025100      
025200*    LINHA DO ID DA AVALIACAO NO FORMULARIO DE ALERTA.
025300 01  ALR-LINHA-ID.
025400     05  FILLER                     PIC X(15) VALUE
025500         'ID............:'.
025600     05  FILLER                     PIC X(01) VALUE SPACE.
025700     05  ALR-ID                     PIC X(36).
025800     05  FILLER                     PIC X(28) VALUE SPACES.
025900      
026000*    LINHA DA DATA/HORA FORMATADA (VIDE 0710) NO FORMULARIO.
026100 01  ALR-LINHA-DATA.
026200     05  FILLER                     PIC X(15) VALUE
026300         'DATA/HORA.....:'.
026400     05  FILLER                     PIC X(01) VALUE SPACE.
026500     05  ALR-DATA                   PIC X(10).
026600     05  FILLER                     PIC X(01) VALUE SPACE.
026700     05  ALR-HORA                   PIC X(08).
026800     05  FILLER                     PIC X(45) VALUE SPACES.
026900      
027000*    LINHA DA NOTA E DA URGENCIA CLASSIFICADA NO FORMULARIO.
027100 01  ALR-LINHA-NOTA.
027200     05  FILLER                     PIC X(15) VALUE
027300         'NOTA..........:'.
027400     05  FILLER                     PIC X(01) VALUE SPACE.
027500     05  ALR-NOTA                   PIC 9(02).
027600     05  FILLER                     PIC X(01) VALUE '/'.
027700     05  FILLER                     PIC X(02) VALUE '10'.
027800     05  FILLER                     PIC X(59) VALUE SPACES.
027900      
028000*    LINHA SEPARADA PARA DESTACAR A URGENCIA - PEDIDO DO SETOR
028100*    DE ATENDIMENTO PARA FACILITAR A LEITURA RAPIDA PELO
028200*    ADMINISTRADOR (CHAMADO SAC-0034).
028300 01  ALR-LINHA-URGENCIA.
028400     05  FILLER                     PIC X(15) VALUE
028500         'URGENCIA......:'.
028600     05  FILLER                     PIC X(01) VALUE SPACE.
028700     05  ALR-URGENCIA               PIC X(08).
028800     05  FILLER                     PIC X(56) VALUE SPACES.
028900      
029000*    PRIMEIRO BLOCO DE 50 POSICOES DA DESCRICAO DO FEEDBACK.
029100 01  ALR-LINHA-DESC1.
029200     05  FILLER                     PIC X(15) VALUE
029300         'DESCRICAO.....:'.
029400     05  FILLER                     PIC X(01) VALUE SPACE.
029500     05  ALR-DESC-1                 PIC X(50).
029600     05  FILLER                     PIC X(14) VALUE SPACES.
029700      
029800*    SEGUNDO BLOCO DE 50 POSICOES DA DESCRICAO.
029900 01  ALR-LINHA-DESC2.
030000     05  FILLER                     PIC X(16) VALUE SPACES.
030100     05  ALR-DESC-2                 PIC X(50).
030200     05  FILLER                     PIC X(14) VALUE SPACES.
030300      
030400*    TERCEIRO BLOCO DE 50 POSICOES DA DESCRICAO.
030500 01  ALR-LINHA-DESC3.
030600     05  FILLER                     PIC X(16) VALUE SPACES.
030700     05  ALR-DESC-3                 PIC X(50).
030800     05  FILLER                     PIC X(14) VALUE SPACES.
030900      
031000*    QUARTO E ULTIMO BLOCO DE 50 POSICOES DA DESCRICAO.
031100 01  ALR-LINHA-DESC4.
031200     05  FILLER                     PIC X(16) VALUE SPACES.
031300     05  ALR-DESC-4                 PIC X(50).
031400     05  FILLER                     PIC X(14) VALUE SPACES.
031500      
031600*    LINHAS FIXAS DE RECOMENDACAO AO ADMINISTRADOR - TEXTO
031700*    DEFINIDO PELO SETOR DE ATENDIMENTO, NAO DEVE SER ALTERADO
031800*    SEM NOVO CHAMADO.
031900 01  ALR-LINHA-RECOM1.
032000     05  FILLER                     PIC X(60) VALUE
032100         'ESTA AVALIACAO EXIGE ATENCAO IMEDIATA DO ADMINISTRAD
032200-        'OR.'.
032300     05  FILLER                     PIC X(20) VALUE SPACES.
032400      
032500 01  ALR-LINHA-RECOM2.
032600     05  FILLER                     PIC X(60) VALUE
032700         'FAVOR CONTATAR O CLIENTE O MAIS RAPIDO POSSIVEL.'.
032800     05  FILLER                     PIC X(20) VALUE SPACES.
032900      
033000 PROCEDURE DIVISION.
033100      
033200*    -----------------------------------------------------------
033300*    ABERTURA DOS ARQUIVOS DO PROCESSAMENTO.
033400*    AVALENT.DAT E O ARQUIVO DE ENTRADA GERADO PELO CANAL DE
033500*    ATENDIMENTO (SITE, APP, TELEFONE) - SE NAO EXISTIR, NAO HA
033600*    O QUE PROCESSAR E O JOB E ABORTADO.
033700*    AVALIACO.DAT E O ARQUIVO MESTRE - E ABERTO EM EXTEND PORQUE
033800*    O PROCESSAMENTO E CUMULATIVO (CADA RODADA ACRESCENTA OS
033900*    REGISTROS NOVOS AO FINAL, NUNCA REGRAVA O QUE JA EXISTE).
034000*    SE O MESTRE AINDA NAO EXISTE (STATUS 30/35), CRIAMOS O
034100*    ARQUIVO VAZIO E REABRIMOS EM EXTEND NA SEQUENCIA.
034200*    -----------------------------------------------------------
034300 0100-ABRE-ARQUIVOS.
034400*    SEM O ARQUIVO DE ENTRADA NAO HA NADA A FAZER - ABORTA.
034500     OPEN INPUT ENTRADA
034600*    SEM O ARQUIVO DE ENTRADA, NAO HA PROCESSAMENTO POSSIVEL -
034700*    ABORTA O JOB (STOP RUN) LOGO NA ABERTURA.
034800     IF WS-STATUS-ENTRADA NOT = '00'
034900        DISPLAY 'AVALENT.DAT INEXISTENTE - PROCESSO ABORTADO'
035000        STOP RUN.
035100*    ARQUIVO MESTRE - TENTATIVA NORMAL DE ABERTURA EM EXTEND.
035200     OPEN EXTEND AVALIA
035300     IF WS-STATUS-AVALIA = '00'
035400*    ARQUIVO DE ALERTA CRITICO - E IMPRESSORA (SAIDA SEQUENCIAL
035500*    SEM LABEL). FICA SEMPRE ABERTO DURANTE TODA A RODADA; SO
035600*    RECEBE LINHAS QUANDO UMA AVALIACAO FOR CLASSIFICADA COMO
035700*    CRITICA (VIDE 0700-EMITE-ALERTA-CRITICO).
035800        GO TO 0150-ABRE-ALERTA.
035900*    STATUS 30/35 - ARQUIVO MESTRE NAO EXISTE AINDA NO DISCO.
036000*    E A PRIMEIRA RODADA DO SISTEMA NESTE AMBIENTE.
036100     IF WS-STATUS-AVALIA = '30' OR WS-STATUS-AVALIA = '35'
036200*    PRIMEIRA RODADA DO SISTEMA - O MESTRE AINDA NAO EXISTE.
036300*    CRIA VAZIO (OUTPUT), FECHA E REABRE EM EXTEND PARA
036400*    PASSAR A GRAVAR A PARTIR DO INICIO DO ARQUIVO.
036500        OPEN OUTPUT AVALIA
036600        CLOSE AVALIA
036700        OPEN EXTEND AVALIA
036800        GO TO 0150-ABRE-ALERTA.
036900*    ERRO DIFERENTE DE 30/35 NA ABERTURA DO MESTRE E GRAVE -
037000*    ABORTA O JOB PARA O OPERADOR VERIFICAR O DISCO/ARQUIVO.
037100     DISPLAY 'ERRO AO ABRIR AVALIACO.DAT - STATUS '
037200              WS-STATUS-AVALIA
037300     CLOSE ENTRADA
037400     STOP RUN.
037500      
037600 0150-ABRE-ALERTA.
037700     OPEN OUTPUT ALERTA.
037800      
037900*    -----------------------------------------------------------
038000*    LACO PRINCIPAL DO PROGRAMA - LE TODO O ARQUIVO DE ENTRADA
038100*    REGISTRO A REGISTRO, ATE O STATUS DE FIM DE ARQUIVO (10).
038200*    -----------------------------------------------------------
038300 0200-PROCESSA-ARQUIVO.
038400     PERFORM 0300-LE-REGISTRO THRU 0300-EXIT
038500        UNTIL WS-STATUS-ENTRADA = '10'.
038600     GO TO 0900-FIM.
038700      
038800*    LEITURA DE UM REGISTRO DE AVALENT.DAT. NO FIM DO ARQUIVO
038900*    MARCA O STATUS E SAI PARA O LACO CONTROLADOR PARAR.
039000 0300-LE-REGISTRO.
039100*    LEITURA SEQUENCIAL - AO VIRAR NO FIM DO ARQUIVO (AT END)
039200*    A CLAUSULA ABAIXO MARCA O STATUS 10 AUTOMATICAMENTE.
039300     READ ENTRADA
039400          AT END
039500             MOVE '10' TO WS-STATUS-ENTRADA
039600             GO TO 0300-EXIT.
039700*    CONTADOR DE LIDOS INCREMENTA PARA TODO REGISTRO QUE CHEGA,
039800*    MESMO OS QUE SERAO REJEITADOS NA VALIDACAO ABAIXO.
039900     ADD 1 TO WS-CONT-LIDOS.
040000*    VALIDA O REGISTRO RECEM-LIDO ANTES DE PROCESSAR (VIDE 0400).
040100     PERFORM 0400-VALIDA-REGISTRO THRU 0400-EXIT.
040200*    REGISTRO REJEITADO NA VALIDACAO NAO E GRAVADO NO MESTRE -
040300*    SO CONTAMOS E SEGUIMOS PARA O PROXIMO DA ENTRADA.
040400     IF REGISTRO-REJEITADO
040500        DISPLAY 'REGISTRO REJEITADO : ' WS-MENSAGEM-ERRO
040600        ADD 1 TO WS-CONT-REJEITADOS
040700        GO TO 0300-EXIT.
040800*    A PARTIR DAQUI O REGISTRO PASSOU A VALIDACAO - COMPLETA
040900*    CAMPOS QUE PODEM VIR EM BRANCO NA ENTRADA (ID E DATA/HORA),
041000*    CLASSIFICA A URGENCIA PELA NOTA E GRAVA NO MESTRE.
041100     PERFORM 0500-COMPLETA-REGISTRO THRU 0500-EXIT.
041200     PERFORM 0600-CLASSIFICA-URGENCIA THRU 0600-EXIT.
041300     PERFORM 0650-GRAVA-AVALIACAO THRU 0650-EXIT.
041400*    CONTADOR DE ACEITOS - TODO REGISTRO QUE PASSOU A VALIDACAO
041500     ADD 1 TO WS-CONT-ACEITOS.
041600*    SE A URGENCIA FOI CLASSIFICADA COMO CRITICA, O
041700*    ADMINISTRADOR DO SAC PRECISA SER AVISADO NA HORA -
041800*    EMITE O ALERTA IMPRESSO (NAO FATAL - VIDE 0700).
041900     IF AVL-URGENCIA = 'CRITICO'
042000        PERFORM 0700-EMITE-ALERTA-CRITICO THRU 0700-EXIT
042100*    CONTADOR DE CRITICOS PARA O RESUMO DE FIM DE RODADA.
042200        ADD 1 TO WS-CONT-CRITICOS.
042300 0300-EXIT.
042400     EXIT.
042500      
042600*    -----------------------------------------------------------
042700*    VALIDACAO DO REGISTRO DE ENTRADA. REGRAS, NESTA ORDEM:
042800*      1) DESCRICAO DO FEEDBACK E OBRIGATORIA;
042900*      2) NOTA E OBRIGATORIA (CAMPO EM BRANCO);
043000*      3) NOTA NAO PODE TRAZER SINAL DE NEGATIVO - O CAMPO DE
043100*         ENTRADA (ENT-NOTA-INFORMADA) E X(02) SEM SINAL, E UM
043200*         "-5" JA FALHARIA NO TESTE NUMERIC COM A MENSAGEM
043300*         GENERICA DE "NOTA E OBRIGATORIA" - POR ISSO O SINAL E
043400*         TESTADO AQUI, NO CAMPO BRUTO, ANTES DO TESTE NUMERIC,
043500*         PARA GERAR A MENSAGEM CORRETA DE NOTA MINIMA
043600*         (CHAMADO SAC-0217);
043700*      4) NOTA TEM QUE SER NUMERICA;
043800*      5) NOTA TEM QUE ESTAR ENTRE 0 E 10 (A FAIXA MINIMA JA FOI
043900*         TRATADA NA REGRA 3 ACIMA).
044000*    -----------------------------------------------------------
044100 0400-VALIDA-REGISTRO.
044200     MOVE 'S' TO WS-REGISTRO-VALIDO
044300     MOVE SPACES TO WS-MENSAGEM-ERRO
044400*    REGRA 1 - DESCRICAO OBRIGATORIA.
044500     IF ENT-DESCRICAO = SPACES
044600        MOVE 'N' TO WS-REGISTRO-VALIDO
044700        MOVE 'DESCRICAO E OBRIGATORIA' TO WS-MENSAGEM-ERRO
044800        GO TO 0400-EXIT.
044900*    REGRA 2 - NOTA OBRIGATORIA (CAMPO TOTALMENTE EM BRANCO).
045000     IF ENT-NOTA-INFORMADA = SPACES
045100        MOVE 'N' TO WS-REGISTRO-VALIDO
045200        MOVE 'NOTA E OBRIGATORIA' TO WS-MENSAGEM-ERRO
045300        GO TO 0400-EXIT.
045400*    REGRA 3 - NOTA NEGATIVA. TESTA O PRIMEIRO CARACTER DO
045500*    CAMPO BRUTO, ANTES DA CONVERSAO NUMERICA, PORQUE O TESTE
045600*    NUMERIC MAIS ABAIXO JA REJEITARIA O HIFEN COM A MENSAGEM
045700*    GENERICA DE "NOTA E OBRIGATORIA" - AQUI DAMOS A MENSAGEM
045800*    CORRETA DE NOTA MINIMA.
045900     IF ENT-NOTA-INFORMADA(1:1) = '-'
046000        MOVE 'N' TO WS-REGISTRO-VALIDO
046100        MOVE 'NOTA MINIMA E 0' TO WS-MENSAGEM-ERRO
046200        GO TO 0400-EXIT.
046300*    REGRA 4 - NOTA TEM QUE SER NUMERICA (SEM SINAL, SEM
046400*    LETRAS, SEM BRANCO NO MEIO DO CAMPO).
046500     IF ENT-NOTA-INFORMADA NOT NUMERIC
046600        MOVE 'N' TO WS-REGISTRO-VALIDO
046700        MOVE 'NOTA E OBRIGATORIA' TO WS-MENSAGEM-ERRO
046800        GO TO 0400-EXIT.
046900*    PASSADAS AS REGRAS ACIMA, O CAMPO E NUMERICO E SEM SINAL -
047000*    PODE SER MOVIDO PARA O CAMPO DE TRABALHO NUMERICO SEM
047100*    RISCO DE DADO INVALIDO (SIZE ERROR).
047200     MOVE ENT-NOTA-INFORMADA TO WS-NOTA-TESTE
047300*    REGRA 5 - FAIXA MAXIMA.
047400     IF WS-NOTA-TESTE > 10
047500        MOVE 'N' TO WS-REGISTRO-VALIDO
047600        MOVE 'NOTA MAXIMA E 10' TO WS-MENSAGEM-ERRO.
047700 0400-EXIT.
047800     EXIT.
047900      
048000*    -----------------------------------------------------------
048100*    COMPLEMENTACAO DO REGISTRO ANTES DA GRAVACAO NO MESTRE.
048200*    O CANAL DE ATENDIMENTO PODE OU NAO MANDAR O ID E A
048300*    DATA/HORA JUNTO COM A AVALIACAO - QUANDO NAO MANDA, O
048400*    PROPRIO AVALINT-COB GERA OS DOIS A PARTIR DO RELOGIO DO
048500*    SISTEMA (VIDE 0510 E 0520).
048600*    -----------------------------------------------------------
048700 0500-COMPLETA-REGISTRO.
048800*    DATA E HORA DO RELOGIO DO SISTEMA - USADAS TANTO NA
048900     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
049000*    GERACAO DO ID (0510) QUANTO NA DATA/HORA DA AVALIACAO (0520)
049100     ACCEPT WS-HORA-SISTEMA FROM TIME.
049200*    SEM ID NA ENTRADA - GERA UM ID UNICO (VIDE 0510-GERA-ID).
049300     IF ENT-ID-INFORMADO = SPACES
049400        PERFORM 0510-GERA-ID THRU 0510-EXIT
049500     ELSE
049600        MOVE ENT-ID-INFORMADO TO AVL-ID.
049700*    SEM DATA/HORA NA ENTRADA - USA A DATA/HORA DO SISTEMA,
049800*    JA LIDAS NO INICIO DESTE PARAGRAFO (VIDE 0520).
049900     IF ENT-DATA-HORA-INFORM = SPACES
050000        PERFORM 0520-MONTA-DATA-HORA THRU 0520-EXIT
050100     ELSE
050200        MOVE ENT-DATA-HORA-INFORM TO AVL-DATA-HORA.
050300     MOVE ENT-DESCRICAO TO AVL-DESCRICAO.
050400*    A NOTA GRAVADA NO MESTRE E O CAMPO NUMERICO JA VALIDADO
050500*    EM 0400, NUNCA O CAMPO ALFANUMERICO BRUTO DA ENTRADA.
050600     MOVE WS-NOTA-TESTE TO AVL-NOTA.
050700 0500-EXIT.
050800     EXIT.
050900      
051000*    GERACAO DE ID UNICO DE 36 POSICOES PARA A AVALIACAO, NO
051100*    FORMATO PREFIXO(4) + DATA(8) + HORA(8) + SEQUENCIA(6) +
051200*    FILLER(10). A SEQUENCIA (WS-SEQ-ID) E UM CONTADOR COMP EM
051300*    MEMORIA QUE SO ZERA QUANDO O PROGRAMA E RECARREGADO, O QUE
051400*    BASTA PARA GARANTIR UNICIDADE DENTRO DE UMA MESMA RODADA -
051500*    COMBINADO COM A DATA/HORA, NAO HA RISCO DE COLISAO ENTRE
051600*    RODADAS DIFERENTES.
051700 0510-GERA-ID.
051800*    INCREMENTA O CONTADOR DE SEQUENCIA ANTES DE MONTAR O ID,
051900*    PARA QUE O PRIMEIRO ID GERADO NA RODADA JA SAIA COM A
052000*    SEQUENCIA 000001 E NAO 000000.
052100     ADD 1 TO WS-SEQ-ID
052200*    PREFIXO FIXO "AVL-" IDENTIFICA QUE O ID FOI GERADO PELO
052300*    PROPRIO AVALINT-COB, E NAO RECEBIDO DO CANAL DE ATENDIMENTO.
052400     MOVE 'AVL-' TO WS-IDG-PREFIXO
052500     MOVE WS-DATA-SISTEMA TO WS-IDG-DATA
052600     MOVE WS-HORA-SISTEMA TO WS-IDG-HORA
052700     MOVE WS-SEQ-ID TO WS-IDG-SEQ
052800     MOVE WS-ID-GERADO TO AVL-ID.
052900 0510-EXIT.
053000     EXIT.
053100      
053200*    MONTA A DATA/HORA NO FORMATO AAAA-MM-DDTHH:MM:SS (ISO) A
053300*    PARTIR DOS CAMPOS LIDOS DO RELOGIO DO SISTEMA EM 0500. O
053400*    GRUPO WS-DATA-HORA-ATUAL JA TEM OS FILLERS COM OS
053500*    SEPARADORES FIXOS ("-", "T", ":") - BASTA PREENCHER OS
053600*    CAMPOS NUMERICOS ENTRE ELES.
053700 0520-MONTA-DATA-HORA.
053800*    OS CAMPOS WS-DH-... SAO AS POSICOES NUMERICAS DO GRUPO
053900*    WS-DATA-HORA-ATUAL, ENTRE OS FILLERS COM OS SEPARADORES.
054000     MOVE WS-DS-ANO TO WS-DH-ANO
054100     MOVE WS-DS-MES TO WS-DH-MES
054200     MOVE WS-DS-DIA TO WS-DH-DIA
054300     MOVE WS-HS-HH TO WS-DH-HH
054400     MOVE WS-HS-MI TO WS-DH-MI
054500     MOVE WS-HS-SS TO WS-DH-SS
054600     MOVE WS-DATA-HORA-ATUAL TO AVL-DATA-HORA.
054700 0520-EXIT.
054800     EXIT.
054900      
055000*    -----------------------------------------------------------
055100*    CLASSIFICACAO DA URGENCIA PELA NOTA (0-10):
055200*       NOTA <= 3  -> CRITICO (ALERTA IMEDIATO AO ADMINISTRADOR)
055300*       NOTA <= 6  -> ALTO
055400*       NOTA  > 6  -> NORMAL
055500*    OS LIMIARES FORAM AJUSTADOS PELO CHAMADO SAC-0188 E NAO
055600*    DEVEM SER ALTERADOS SEM AUTORIZACAO DO SETOR DE
055700*    ATENDIMENTO AO CLIENTE.
055800*    -----------------------------------------------------------
055900 0600-CLASSIFICA-URGENCIA.
056000     IF WS-NOTA-TESTE <= 3
056100*    NOTA MUITO BAIXA - O CLIENTE PRECISA DE RETORNO URGENTE.
056200        MOVE 'CRITICO' TO AVL-URGENCIA
056300        GO TO 0600-EXIT.
056400     IF WS-NOTA-TESTE <= 6
056500*    NOTA MEDIANA - ACOMPANHAMENTO PRIORITARIO.
056600        MOVE 'ALTO' TO AVL-URGENCIA
056700        GO TO 0600-EXIT.
056800*    NOTA BOA - FLUXO NORMAL DE ATENDIMENTO.
056900     MOVE 'NORMAL' TO AVL-URGENCIA.
057000 0600-EXIT.
057100     EXIT.
057200      
057300*    GRAVACAO DO REGISTRO JA VALIDADO E CLASSIFICADO NO ARQUIVO
057400*    MESTRE DE AVALIACOES (AVALIACO.DAT). FALHA DE GRAVACAO NAO
057500*    ABORTA O PROCESSO - SO REGISTRA O STATUS NO CONSOLE PARA O
057600*    OPERADOR VERIFICAR; O RESTANTE DO ARQUIVO DE ENTRADA
057700*    CONTINUA SENDO PROCESSADO (CHAMADO SAC-0150).
057800 0650-GRAVA-AVALIACAO.
057900*    GRAVACAO NO ARQUIVO MESTRE, AO FINAL (EXTEND) - NUNCA
058000*    SOBRESCREVE O QUE JA ESTAVA GRAVADO.
058100     WRITE REG-AVALIA.
058200     IF WS-STATUS-AVALIA NOT = '00'
058300        DISPLAY 'ERRO AO GRAVAR AVALIACAO - STATUS '
058400                 WS-STATUS-AVALIA.
058500 0650-EXIT.
058600     EXIT.
058700      
058800*    -----------------------------------------------------------
058900*    EMISSAO DO ALERTA IMPRESSO PARA O ADMINISTRADOR DO SAC
059000*    QUANDO A AVALIACAO FOR CLASSIFICADA COMO CRITICA. A
059100*    DESCRICAO (200 POSICOES) E QUEBRADA EM 4 LINHAS DE 50
059200*    POSICOES PARA CABER NA LARGURA DO FORMULARIO DE ALERTA.
059300*    FALHA NA IMPRESSAO NAO PODE MAIS ABORTAR O PROCESSAMENTO
059400*    (CHAMADO SAC-0150 - ANTES DISSO, UMA IMPRESSORA SEM PAPEL
059500*    PARAVA TODO O PROCESSAMENTO DO DIA).
059600*    -----------------------------------------------------------
059700 0700-EMITE-ALERTA-CRITICO.
059800     PERFORM 0710-FORMATA-DATA-ALERTA THRU 0710-EXIT.
059900     MOVE AVL-ID TO ALR-ID.
060000     MOVE AVL-NOTA TO ALR-NOTA.
060100     MOVE AVL-URGENCIA TO ALR-URGENCIA.
060200*    QUEBRA DA DESCRICAO EM 4 BLOCOS DE 50 POSICOES - AS 4
060300*    LINHAS DE DESCRICAO DO FORMULARIO DE ALERTA (ALR-LINHA-
060400*    DESC1 A ALR-LINHA-DESC4).
060500     MOVE AVL-DESCRICAO(01:50) TO ALR-DESC-1.
060600     MOVE AVL-DESCRICAO(51:50) TO ALR-DESC-2.
060700     MOVE AVL-DESCRICAO(101:50) TO ALR-DESC-3.
060800     MOVE AVL-DESCRICAO(151:50) TO ALR-DESC-4.
060900*    QUEBRA DE PAGINA A CADA ALERTA - CADA AVALIACAO CRITICA
061000*    SAI EM UMA FOLHA PROPRIA, PARA FACILITAR O ENCAMINHAMENTO
061100*    AO ATENDENTE RESPONSAVEL.
061200     WRITE REG-ALERTA FROM ALR-CABECALHO AFTER PAGE.
061300     WRITE REG-ALERTA FROM ALR-LINHA-BRANCO AFTER 1.
061400     WRITE REG-ALERTA FROM ALR-LINHA-ID AFTER 1.
061500     WRITE REG-ALERTA FROM ALR-LINHA-DATA AFTER 1.
061600     WRITE REG-ALERTA FROM ALR-LINHA-NOTA AFTER 1.
061700     WRITE REG-ALERTA FROM ALR-LINHA-URGENCIA AFTER 1.
061800     WRITE REG-ALERTA FROM ALR-LINHA-DESC1 AFTER 1.
061900     WRITE REG-ALERTA FROM ALR-LINHA-DESC2 AFTER 1.
062000     WRITE REG-ALERTA FROM ALR-LINHA-DESC3 AFTER 1.
062100     WRITE REG-ALERTA FROM ALR-LINHA-DESC4 AFTER 1.
062200     WRITE REG-ALERTA FROM ALR-LINHA-BRANCO AFTER 1.
062300     WRITE REG-ALERTA FROM ALR-LINHA-RECOM1 AFTER 1.
062400     WRITE REG-ALERTA FROM ALR-LINHA-RECOM2 AFTER 1.
062500*    FALHA DE IMPRESSAO E SOMENTE AVISADA NO CONSOLE - NAO
062600*    INTERROMPE O PROCESSAMENTO DO RESTANTE DA ENTRADA.
062700     IF WS-STATUS-ALERTA NOT = '00'
062800        DISPLAY 'FALHA AO EMITIR ALERTA CRITICO - PROSSEGUE'.
062900 0700-EXIT.
063000     EXIT.
063100      
063200*    FORMATA A DATA/HORA DA AVALIACAO (GRAVADA NO PADRAO ISO
063300*    AAAA-MM-DDTHH:MM:SS) PARA O PADRAO BRASILEIRO DD/MM/AAAA
063400*    E HH:MM:SS, USADO SOMENTE NO FORMULARIO DE ALERTA IMPRESSO.
063500*    AS POSICOES (9:2), (6:2) ETC. SAO REFERENCIA DIRETA AO
063600*    LAYOUT FIXO DO CAMPO AVL-DATA-HORA - SE O FORMATO DE
063700*    GRAVACAO MUDAR, ESTAS POSICOES TEM QUE MUDAR JUNTO.
063800 0710-FORMATA-DATA-ALERTA.
063900     MOVE AVL-DATA-HORA(9:2) TO WS-ALR-DIA
064000     MOVE AVL-DATA-HORA(6:2) TO WS-ALR-MES
064100     MOVE AVL-DATA-HORA(1:4) TO WS-ALR-ANO
064200     MOVE AVL-DATA-HORA(12:2) TO WS-ALR-HH
064300     MOVE AVL-DATA-HORA(15:2) TO WS-ALR-MI
064400     MOVE AVL-DATA-HORA(18:2) TO WS-ALR-SS
064500*    MONTAGEM DA DATA E DA HORA POR STRING - OS CAMPOS NUMERICOS
064600*    JA VEM COM ZEROS A ESQUERDA (PIC 9(02)/9(04)), ENTAO O
064700*    STRING NAO PRECISA DE NENHUM EDIT ADICIONAL.
064800     STRING WS-ALR-DIA '/' WS-ALR-MES '/' WS-ALR-ANO
064900            DELIMITED BY SIZE INTO ALR-DATA
065000     STRING WS-ALR-HH ':' WS-ALR-MI ':' WS-ALR-SS
065100            DELIMITED BY SIZE INTO ALR-HORA.
065200 0710-EXIT.
065300     EXIT.
065400
065500*    -----------------------------------------------------------
065600*    TOTALIZADORES DE FIM DE PROCESSO (CHAMADO SAC-0098) E
065700*    FECHAMENTO DOS ARQUIVOS. OS CONTADORES SAO EXIBIDOS NO
065800*    CONSOLE PARA O OPERADOR CONFERIR A RODADA.
065900*    -----------------------------------------------------------
066000 0900-FIM.
066100     DISPLAY 'AVALINT-COB - TOTAIS DO PROCESSAMENTO'.
066200     DISPLAY 'REGISTROS LIDOS.......: ' WS-CONT-LIDOS.
066300     DISPLAY 'REGISTROS ACEITOS.....: ' WS-CONT-ACEITOS.
066400     DISPLAY 'REGISTROS REJEITADOS..: ' WS-CONT-REJEITADOS.
066500     DISPLAY 'ALERTAS CRITICOS EMIT.: ' WS-CONT-CRITICOS.
066600     CLOSE ENTRADA.
066700     CLOSE AVALIA.
066800     CLOSE ALERTA.
066900     STOP RUN.
