000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELSEM-COB.
000300 AUTHOR. J. KOWALSKI.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 11/10/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE ATENDIMENTO AO CLIENTE.
000800*    SISTEMA - SAC
000900*    ANALISTA       : C. ALMEIDA
001000*    PROGRAMADOR(A) : J. KOWALSKI
001100*    FINALIDADE     : LE O ARQUIVO MESTRE DE AVALIACOES DA
001200*                     SEMANA, APURA OS TOTAIS E A MEDIA DE
001300*                     NOTAS, ANALISA O TEXTO DAS DESCRICOES
001400*                     (PALAVRAS E FRASES MAIS FREQUENTES) E
001500*                     EMITE O RELATORIO SEMANAL PARA O
001600*                     ADMINISTRADOR DO SAC.
001700*-----------------------------------------------------------*
001800*    HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------*
002000*    VRS    DATA        PROGR.   CHAMADO    DESCRICAO
002100*    1.0    11/10/1990  JRK      -          IMPLANTACAO
002200*    1.1    06/04/1991  CAL      SAC-0041   INCLUSAO DA
002300*                                           CONTAGEM POR DIA
002400*    1.2    14/02/1992  JRK      SAC-0059   CORRECAO DO
002500*                                           CALCULO DA MEDIA
002600*                                           COM PERIODO VAZIO
002700*    1.3    08/09/1993  MSR      SAC-0083   INCLUSAO DA
002800*                                           ANALISE DE PALAVRAS
002900*                                           MAIS FREQUENTES
003000*    1.4    21/03/1995  CAL      SAC-0101   INCLUSAO DA
003100*                                           ANALISE DE FRASES
003200*                                           (2 E 3 PALAVRAS)
003300*    1.5    30/11/1996  JRK      SAC-0119   AJUSTE DA LISTA DE
003400*                                           PALAVRAS IRRELEVAN-
003500*                                           TES (STOP WORDS)
003600*    1.6    17/07/1997  MSR      SAC-0137   GRAVACAO DO
003700*                                           RELATORIO NO
003800*                                           ARQUIVO MESTRE DE
003900*                                           RELATORIOS
004000*    1.7    28/09/1998  CAL      SAC-0163   REVISAO PARA O
004100*                                           ANO 2000 - DATAS
004200*                                           COM 4 DIGITOS
004300*    1.8    19/02/1999  JRK      SAC-0172   TESTE FINAL DA
004400*                                           VIRADA DO ANO 2000
004500*    1.9    25/06/2000  MSR      SAC-0179   ORDENACAO DOS DIAS
004600*                                           EM ORDEM CRESCENTE
004700*    2.0    14/11/2002  CAL      SAC-0198   AJUSTE DO RODAPE DO
004800*                                           RELATORIO IMPRESSO
004900*-----------------------------------------------------------*
005000      
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES. C01 IS TOP-OF-FORM
005400     CLASS LETRA IS 'A' THRU 'Z' 'a' THRU 'z'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700      
005800     SELECT AVALIA ASSIGN TO DISK
005900                   ORGANIZATION SEQUENTIAL
006000                   ACCESS MODE SEQUENTIAL
006100                   FILE STATUS WS-STATUS-AVALIA.
006200      
006300     SELECT RELSTORE ASSIGN TO DISK
006400                   ORGANIZATION SEQUENTIAL
006500                   ACCESS MODE SEQUENTIAL
006600                   FILE STATUS WS-STATUS-RELSTORE.
006700      
006800     SELECT IMPRESSO ASSIGN TO PRINTER
006900                   FILE STATUS WS-STATUS-IMPRESSO.
007000      
007100 DATA DIVISION.
007200 FILE SECTION.
007300      
007400 FD  AVALIA
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID 'avaliaco.dat'
007700     RECORD CONTAINS 267 CHARACTERS.
007800      
007900*    -----------------------------------------------------------
008000*    LAYOUT DO REGISTRO MESTRE DE AVALIACOES - O MESMO GRAVADO
008100*    PELO AVALINT-COB (0650-GRAVA-AVALIACAO). AQUI O RELSEM-COB
008200*    SO LE, NUNCA ESCREVE NESTE ARQUIVO.
008300*    -----------------------------------------------------------
008400 01  REG-AVALIA.
008500     05  AVL-ID                    PIC X(36).
008600     05  AVL-DESCRICAO             PIC X(200).
008700     05  AVL-NOTA                  PIC 9(02).
008800     05  AVL-URGENCIA              PIC X(08).
008900     05  AVL-DATA-HORA             PIC X(19).
009000     05  FILLER                    PIC X(02).
009100      
009200 FD  RELSTORE
009300     LABEL RECORD STANDARD
009400     VALUE OF FILE-ID 'relatsem.dat'
009500     RECORD CONTAINS 1239 CHARACTERS.
009600      
009700*    -----------------------------------------------------------
009800*    LAYOUT DO REGISTRO DO RELATORIO SEMANAL, GRAVADO EM EXTEND
009900*    NO RELSTORE A CADA EXECUCAO (UM REGISTRO POR SEMANA
010000*    PROCESSADA) - FUNCIONA COMO HISTORICO DOS RELATORIOS JA
010100*    GERADOS.
010200*    -----------------------------------------------------------
010300 01  REG-RELSTORE.
010400     05  RLS-ID                    PIC X(36).
010500     05  RLS-DATA-GERACAO          PIC X(19).
010600     05  RLS-PERIODO-INICIO        PIC X(19).
010700     05  RLS-PERIODO-FIM           PIC X(19).
010800     05  RLS-TOTAL-AVALIACOES      PIC 9(07).
010900     05  RLS-MEDIA-NOTAS           PIC 9(02)V99.
011000     05  RLS-NOTA-MAIS-ALTA        PIC 9(02).
011100     05  RLS-NOTA-MAIS-BAIXA       PIC 9(02).
011200     05  RLS-CONT-CRITICO          PIC 9(07).
011300     05  RLS-CONT-ALTO             PIC 9(07).
011400     05  RLS-CONT-NORMAL           PIC 9(07).
011500     05  RLS-DIA OCCURS 7 TIMES.
011600         10  RLS-DIA-DATA          PIC X(10).
011700         10  RLS-DIA-QTD           PIC 9(05).
011800     05  RLS-PALAVRA OCCURS 10 TIMES.
011900         10  RLS-PAL-TXT           PIC X(30).
012000         10  RLS-PAL-QTD           PIC 9(05).
012100     05  RLS-FRASE OCCURS 10 TIMES.
012200         10  RLS-FRA-TXT           PIC X(60).
012300         10  RLS-FRA-QTD           PIC 9(05).
012400     05  FILLER                    PIC X(05).
012500      
012600 FD  IMPRESSO
012700     LABEL RECORD OMITTED.
012800      
012900*    LINHA DE IMPRESSAO GENERICA DE 132 POSICOES - CADA
013000*    PARAGRAFO DE IMPRESSAO (3010 EM DIANTE) MOVE UM GRUPO REL-*
013100*    ESPECIFICO PARA ESTA AREA ANTES DO WRITE.
013200 01  REG-IMPRESSO                  PIC X(132).
013300      
013400 WORKING-STORAGE SECTION.
013500*    -----------------------------------------------------------
013600*    CAMPOS DE TRABALHO DO PROGRAMA. SEGUEM O PREFIXO WS- JA
013700*    USADO NOS DEMAIS PROGRAMAS DO SISTEMA SAC.
013800*    -----------------------------------------------------------
013900      
014000*    CODIGOS DE FILE STATUS DOS TRES ARQUIVOS DO PROGRAMA.
014100 01  WS-STATUS-AVALIA              PIC X(02) VALUE SPACES.
014200 01  WS-STATUS-RELSTORE            PIC X(02) VALUE SPACES.
014300 01  WS-STATUS-IMPRESSO            PIC X(02) VALUE SPACES.
014400*    CONTROLA SE O MESTRE DE AVALIACOES FOI MESMO ABERTO (E NAO
014500*    APENAS DETECTADO COMO INEXISTENTE, STATUS 30/35) - SO NESSE
014600*    CASO O 1900-FIM PRECISA FECHAR O ARQUIVO. CONDITION-NAMES
014700*    INCLUIDAS PARA PADRONIZAR COM O AVALINT-COB (CHAMADO
014800*    SAC-0217).
014900 01  WS-AVALIA-ABERTO              PIC X(01) VALUE 'N'.
015000     88  AVALIA-ESTA-ABERTA             VALUE 'S'.
015100     88  AVALIA-NAO-ABERTA              VALUE 'N'.
015200      
015300*    ACUMULADORES E CONTADORES DA APURACAO - TODOS COMP PARA
015400*    ARITMETICA RAPIDA, JA QUE O ARQUIVO MESTRE PODE TER MUITOS
015500*    REGISTROS POR SEMANA.
015600 77  WS-TOTAL-AVALIACOES           PIC 9(07) COMP VALUE ZERO.
015700 77  WS-SOMA-NOTAS                 PIC 9(09) COMP VALUE ZERO.
015800 77  WS-CONT-CRITICO               PIC 9(07) COMP VALUE ZERO.
015900 77  WS-CONT-ALTO                  PIC 9(07) COMP VALUE ZERO.
016000 77  WS-CONT-NORMAL                PIC 9(07) COMP VALUE ZERO.
016100 77  WS-NOTA-MAX                   PIC 9(02) COMP VALUE ZERO.
016200 77  WS-NOTA-MIN                   PIC 9(02) COMP VALUE ZERO.
016300 77  WS-QTD-DIAS-DIST              PIC 9(03) COMP VALUE ZERO.
016400 77  WS-SEQ-REL                    PIC 9(06) COMP VALUE ZERO.
016500      
016600*    CONTADORES E PONTEIROS USADOS SOMENTE NA ANALISE DE TEXTO
016700*    (SECAO 2000-ANALISE-TEXTO).
016800 77  WS-QTD-PALAVRAS-DIST          PIC 9(04) COMP VALUE ZERO.
016900 77  WS-QTD-FRASES-DIST            PIC 9(04) COMP VALUE ZERO.
017000 77  WS-QTD-TOKENS                 PIC 9(03) COMP VALUE ZERO.
017100 77  WS-PONTEIRO                   PIC 9(04) COMP VALUE ZERO.
017200      
017300*    SUBSCRITOS DE TRABALHO USADOS NOS VARIOS LACOS DO PROGRAMA
017400*    (PROCURA EM TABELA, BUBBLE-SORT, MONTAGEM DE BIGRAMA/
017500*    TRIGRAMA) - REAPROVEITADOS DE PARAGRAFO PARA PARAGRAFO,
017600*    SEMPRE REINICIALIZADOS ANTES DO USO.
017700 77  WS-IDX                        PIC 9(04) COMP VALUE ZERO.
017800 77  WS-IDX2                       PIC 9(04) COMP VALUE ZERO.
017900 77  WS-IDX3                       PIC 9(04) COMP VALUE ZERO.
018000 77  WS-IDX4                       PIC 9(04) COMP VALUE ZERO.
018100 77  WS-IDX5                       PIC 9(04) COMP VALUE ZERO.
018200 77  WS-LIMITE-BI                  PIC 9(04) COMP VALUE ZERO.
018300 77  WS-LIMITE-TRI                 PIC 9(04) COMP VALUE ZERO.
018400 77  WS-TAM-PALAVRA                PIC 9(02) COMP VALUE ZERO.
018500 77  WS-DIV-TMP                    PIC 9(04) COMP VALUE ZERO.
018600 77  WS-RESTO-TMP                  PIC 9(02) COMP VALUE ZERO.
018700*    CAMPO COM SINAL (S9) PORQUE O CALCULO DO DIA INICIAL DO
018800*    PERIODO (1020-SUBTRAI-7-DIAS) PODE RESULTAR EM VALOR
018900*    NEGATIVO QUANDO O DIA DO MES E MENOR QUE 7 - E O SINAL DO
019000*    RESULTADO QUE DECIDE SE O PERIODO VIROU O MES ANTERIOR.
019100 77  WS-INI-DIA-CALC               PIC S9(03) COMP VALUE ZERO.
019200      
019300*    CHAVE DE BUSCA E FLAG DE "ACHOU" DA TABELA DE DIAS (VIDE
019400*    1250-ACUMULA-DIA / 1260-PROCURA-DIA).
019500 01  WS-DIA-ACHADO                 PIC X(01) VALUE 'N'.
019600 01  WS-DIA-CHAVE                  PIC X(10) VALUE SPACES.
019700 01  WS-DIA-QTD-TMP                PIC 9(05) VALUE ZERO.
019800      
019900*    FLAGS DE UMA LETRA USADOS NA ANALISE DE TEXTO - SEM
020000*    CONDITION-NAME PORQUE SAO TESTADOS SO NO PROPRIO PARAGRAFO
020100*    QUE OS PREENCHE.
020200 01  WS-E-STOPWORD                 PIC X(01) VALUE 'N'.
020300 01  WS-TODAS-STOP                 PIC X(01) VALUE 'N'.
020400      
020500*    DATA E HORA DO RELOGIO DO SISTEMA NO INICIO DA RODADA -
020600*    USADAS PARA DEFINIR O PERIODO DE APURACAO (VIDE 1010) E
020700*    PARA GERAR O ID DO RELATORIO (VIDE 1600).
020800 01  WS-DATA-SISTEMA               PIC 9(08) VALUE ZERO.
020900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
021000     05  WS-DS-ANO                 PIC 9(04).
021100     05  WS-DS-MES                 PIC 9(02).
021200     05  WS-DS-DIA                 PIC 9(02).
021300      
021400 01  WS-HORA-SISTEMA                PIC 9(08) VALUE ZERO.
021500 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
021600     05  WS-HS-HH                   PIC 9(02).
021700     05  WS-HS-MI                   PIC 9(02).
021800     05  WS-HS-SS                   PIC 9(02).
021900     05  WS-HS-CENT                 PIC 9(02).
022000      
022100*    DATA DE INICIO DO PERIODO DE APURACAO (HOJE MENOS 7 DIAS),
022200*    -----------------------------------------------------------
022300*    SUBTRAI 7 DIAS DA DATA DO SISTEMA PARA ACHAR O INICIO DO
022400*    PERIODO. SE O DIA DO MES FOR MAIOR QUE 7, E SUBTRACAO
022500*    SIMPLES DENTRO DO MESMO MES. SE NAO FOR (DIA <= 7), O
022600*    CALCULO VIRA O MES ANTERIOR (E O ANO ANTERIOR, SE O MES
022700*    ATUAL FOR JANEIRO) - POR ISSO O COMPUTE ABAIXO E FEITO EM
022800*    CAMPO COM SINAL (WS-INI-DIA-CALC): UM RESULTADO NEGATIVO OU
022900*    ZERO E O SINAL DE QUE A VIRADA ACONTECEU.
023000*    -----------------------------------------------------------
023100*    CALCULADA EM 1020-SUBTRAI-7-DIAS. OS CAMPOS WS-MES-ANT/
023200*    WS-ANO-ANT/WS-DIAS-NO-MES-ANT SO SAO USADOS QUANDO O
023300*    CALCULO CRUZA A VIRADA DO MES.
023400 01  WS-INI-DIA                    PIC 9(02) VALUE ZERO.
023500 01  WS-INI-MES                    PIC 9(02) VALUE ZERO.
023600 01  WS-INI-ANO                    PIC 9(04) VALUE ZERO.
023700 01  WS-MES-ANT                    PIC 9(02) VALUE ZERO.
023800 01  WS-ANO-ANT                    PIC 9(04) VALUE ZERO.
023900 01  WS-DIAS-NO-MES-ANT            PIC 9(02) VALUE ZERO.
024000      
024100*    TABELA FIXA COM A QUANTIDADE DE DIAS DE CADA MES DO ANO,
024200*    USADA PELO CALCULO DE VIRADA DE MES EM 1020. FEVEREIRO
024300*    ENTRA COM 28 AQUI E E AJUSTADO PARA 29 EM ANO BISSEXTO POR
024400*    -----------------------------------------------------------
024500*    CALCULO DO ANO BISSEXTO PELA REGRA DO CALENDARIO
024600*    GREGORIANO: BISSEXTO SE DIVISIVEL POR 4, EXCETO SE
024700*    DIVISIVEL POR 100, A NAO SER QUE TAMBEM SEJA DIVISIVEL POR
024800*    400 (EX.: 1900 NAO E BISSEXTO, 2000 E). AS TRES DIVISOES
024900*    ABAIXO TESTAM O RESTO (REMAINDER) DE CADA REGRA, NA ORDEM,
025000*    SAINDO (GO TO ...-EXIT) NO PRIMEIRO CASO QUE DECIDE O
025100*    RESULTADO.
025200*    -----------------------------------------------------------
025300*    1030-VERIFICA-BISSEXTO.
025400 01  WS-DIAS-MES-LISTA.
025500     05  FILLER PIC 9(02) VALUE 31.
025600     05  FILLER PIC 9(02) VALUE 28.
025700     05  FILLER PIC 9(02) VALUE 31.
025800     05  FILLER PIC 9(02) VALUE 30.
025900     05  FILLER PIC 9(02) VALUE 31.
026000     05  FILLER PIC 9(02) VALUE 30.
026100     05  FILLER PIC 9(02) VALUE 31.
026200     05  FILLER PIC 9(02) VALUE 31.
026300     05  FILLER PIC 9(02) VALUE 30.
026400     05  FILLER PIC 9(02) VALUE 31.
026500     05  FILLER PIC 9(02) VALUE 30.
026600     05  FILLER PIC 9(02) VALUE 31.
026700 01  WS-TAB-DIAS-MES REDEFINES WS-DIAS-MES-LISTA.
026800     05  WS-DIAS-MES               PIC 9(02) OCCURS 12 TIMES.
026900      
027000*    LIMITE SUPERIOR DO PERIODO DE APURACAO, NO FORMATO ISO
027100*    AAAA-MM-DDTHH:MM:SS - MESMA DATA/HORA DO RELOGIO QUE ABRIU
027200*    A RODADA (1010-DEFINE-PERIODO). O PERIODO E FECHADO NESTA
027300*    PONTA, ABERTO NA OUTRA (VIDE REGRA EM 1110-LE-REGISTRO).
027400 01  WS-DATA-HORA-FIM.
027500     05  WS-DHF-ANO                PIC 9(04).
027600     05  FILLER                    PIC X(01) VALUE '-'.
027700     05  WS-DHF-MES                PIC 9(02).
027800     05  FILLER                    PIC X(01) VALUE '-'.
027900     05  WS-DHF-DIA                PIC 9(02).
028000     05  FILLER                    PIC X(01) VALUE 'T'.
028100     05  WS-DHF-HH                 PIC 9(02).
028200     05  FILLER                    PIC X(01) VALUE ':'.
028300     05  WS-DHF-MI                 PIC 9(02).
028400     05  FILLER                    PIC X(01) VALUE ':'.
028500     05  WS-DHF-SS                 PIC 9(02).
028600
028700*    LIMITE INFERIOR DO PERIODO DE APURACAO (HOJE MENOS 7 DIAS,
028800*    MESMA HORA) - PONTA ABERTA DO INTERVALO.
028900 01  WS-DATA-HORA-INICIO.
029000     05  WS-DHI-ANO                PIC 9(04).
029100     05  FILLER                    PIC X(01) VALUE '-'.
029200     05  WS-DHI-MES                PIC 9(02).
029300     05  FILLER                    PIC X(01) VALUE '-'.
029400     05  WS-DHI-DIA                PIC 9(02).
029500     05  FILLER                    PIC X(01) VALUE 'T'.
029600     05  WS-DHI-HH                 PIC 9(02).
029700     05  FILLER                    PIC X(01) VALUE ':'.
029800     05  WS-DHI-MI                 PIC 9(02).
029900     05  FILLER                    PIC X(01) VALUE ':'.
030000     05  WS-DHI-SS                 PIC 9(02).
030100      
030200*    ID UNICO DO RELATORIO SEMANAL, NO MESMO LAYOUT DE 36
030300*    POSICOES USADO PELO AVALINT-COB PARA O ID DA AVALIACAO -
030400*    PREFIXO(4) + DATA(8) + HORA(8) + SEQUENCIA(6) + FILLER(10).
030500 01  WS-ID-GERADO                   PIC X(36) VALUE SPACES.
030600 01  WS-ID-GERADO-R REDEFINES WS-ID-GERADO.
030700     05  WS-IDG-PREFIXO             PIC X(04).
030800     05  WS-IDG-DATA                PIC 9(08).
030900     05  WS-IDG-HORA                PIC 9(08).
031000     05  WS-IDG-SEQ                 PIC 9(06).
031100     05  FILLER                     PIC X(10).
031200      
031300*    -----------------------------------------------------------
031400*    CAMPOS DE TRABALHO DA ANALISE DE TEXTO. WS-DESC-LIMPA E A
031500*    DESCRICAO DA AVALIACAO COM TODA PONTUACAO TROCADA POR
031600*    BRANCO (VIDE 2060-LIMPA-CARACTER), PRONTA PARA SER
031700*    -----------------------------------------------------------
031800*    EXTRACAO DE UM TOKEN (PALAVRA) DA DESCRICAO JA LIMPA. O
031900*    UNSTRING DELIMITED BY ALL SPACE TRATA QUALQUER SEQUENCIA DE
032000*    UM OU MAIS ESPACOS COMO UM UNICO DELIMITADOR, EVITANDO
032100*    TOKENS VAZIOS QUANDO HA DOIS OU MAIS ESPACOS SEGUIDOS (O QUE
032200*    E COMUM DEPOIS DA LIMPEZA DE PONTUACAO EM 2060). A CLAUSULA
032300*    WITH POINTER FAZ O UNSTRING CONTINUAR DE ONDE PAROU NA
032400*    CHAMADA ANTERIOR, SEM PRECISAR REVARRER A DESCRICAO TODA A
032500*    CADA TOKEN - O PROPRIO WS-PONTEIRO AVANCA SOZINHO.
032600*    -----------------------------------------------------------
032700*    QUEBRADA EM PALAVRAS PELO UNSTRING DE 2070-EXTRAI-TOKEN.
032800*    -----------------------------------------------------------
032900 01  WS-DESC-LIMPA                  PIC X(200) VALUE SPACES.
033000 01  WS-PALAVRA-ATUAL               PIC X(30) VALUE SPACES.
033100 01  WS-FRASE-ATUAL                 PIC X(60) VALUE SPACES.
033200      
033300*    TABELA COM OS TOKENS (PALAVRAS) EXTRAIDOS DE UMA UNICA
033400*    DESCRICAO, NA ORDEM EM QUE APARECEM NO TEXTO - USADA TANTO
033500*    PARA A CONTAGEM DE PALAVRAS QUANTO PARA MONTAR OS
033600*    BIGRAMAS/TRIGRAMAS (2400-MONTA-FRASES), ONDE A ORDEM
033700*    IMPORTA.
033800 01  WS-TAB-TOKEN-GRUPO.
033900     05  WS-TAB-TOKEN OCCURS 60 TIMES PIC X(30).
034000      
034100*    TABELA ACUMULADORA DE PALAVRAS DISTINTAS DO PERIODO TODO
034200*    (NAO SO DE UMA DESCRICAO), COM A CONTAGEM DE OCORRENCIAS -
034300*    500 ENTRADAS CHEGA SOBRANDO PARA UMA SEMANA DE FEEDBACKS.
034400 01  WS-TAB-PALAVRAS-GRUPO.
034500     05  WS-PAL-ENTRY OCCURS 500 TIMES.
034600         10  WS-PAL-TXT            PIC X(30).
034700         10  WS-PAL-CNT            PIC 9(05) COMP.
034800      
034900*    TABELA ACUMULADORA DE FRASES (BIGRAMA OU TRIGRAMA) DO
035000*    PERIODO TODO, COM A CONTAGEM DE OCORRENCIAS - 1000 ENTRADAS
035100*    PORQUE O NUMERO DE COMBINACOES DE 2/3 PALAVRAS CRESCE MUITO
035200*    MAIS RAPIDO QUE O DE PALAVRAS ISOLADAS.
035300 01  WS-TAB-FRASES-GRUPO.
035400     05  WS-FRA-ENTRY OCCURS 1000 TIMES.
035500         10  WS-FRA-TXT            PIC X(60).
035600         10  WS-FRA-CNT            PIC 9(05) COMP.
035700      
035800*    -----------------------------------------------------------
035900*    LISTA DAS 64 PALAVRAS IRRELEVANTES (ARTIGOS, PREPOSICOES,
036000*    CONJUNCOES ETC.) QUE NAO ENTRAM NA CONTAGEM DE PALAVRAS
036100*    MAIS FREQUENTES (CHAMADO SAC-0119). A TABELA TEM REPETICOES
036200*    PROPOSITAIS (EX.: "a", "e", "tem", "as" APARECEM DUAS
036300*    VEZES) - NAO FORAM RETIRADAS PARA NAO ALTERAR O NUMERO DE
036400*    OCORRENCIAS (64) JA VALIDADO COM O SETOR DE ATENDIMENTO.
036500*    -----------------------------------------------------------
036600 01  WS-STOPWORDS-LISTA.
036700     05  FILLER PIC X(10) VALUE 'a'.
036800     05  FILLER PIC X(10) VALUE 'o'.
036900     05  FILLER PIC X(10) VALUE 'e'.
037000     05  FILLER PIC X(10) VALUE 'de'.
037100     05  FILLER PIC X(10) VALUE 'do'.
037200     05  FILLER PIC X(10) VALUE 'da'.
037300     05  FILLER PIC X(10) VALUE 'em'.
037400     05  FILLER PIC X(10) VALUE 'um'.
037500     05  FILLER PIC X(10) VALUE 'uma'.
037600     05  FILLER PIC X(10) VALUE 'para'.
037700*    (ARTIGOS E PREPOSICOES MAIS COMUNS ACIMA)
037800     05  FILLER PIC X(10) VALUE 'com'.
037900     05  FILLER PIC X(10) VALUE 'nao'.
038000     05  FILLER PIC X(10) VALUE 'e'.
038100     05  FILLER PIC X(10) VALUE 'que'.
038200     05  FILLER PIC X(10) VALUE 'se'.
038300     05  FILLER PIC X(10) VALUE 'na'.
038400     05  FILLER PIC X(10) VALUE 'por'.
038500     05  FILLER PIC X(10) VALUE 'mais'.
038600*    (CONJUNCOES E ADVERBIOS COMUNS ACIMA)
038700     05  FILLER PIC X(10) VALUE 'as'.
038800     05  FILLER PIC X(10) VALUE 'os'.
038900     05  FILLER PIC X(10) VALUE 'como'.
039000     05  FILLER PIC X(10) VALUE 'mas'.
039100     05  FILLER PIC X(10) VALUE 'foi'.
039200     05  FILLER PIC X(10) VALUE 'ao'.
039300     05  FILLER PIC X(10) VALUE 'ele'.
039400     05  FILLER PIC X(10) VALUE 'das'.
039500     05  FILLER PIC X(10) VALUE 'tem'.
039600     05  FILLER PIC X(10) VALUE 'a'.
039700     05  FILLER PIC X(10) VALUE 'seu'.
039800     05  FILLER PIC X(10) VALUE 'sua'.
039900     05  FILLER PIC X(10) VALUE 'ou'.
040000*    (PRONOMES E VERBOS AUXILIARES ACIMA)
040100     05  FILLER PIC X(10) VALUE 'ser'.
040200     05  FILLER PIC X(10) VALUE 'quando'.
040300     05  FILLER PIC X(10) VALUE 'muito'.
040400     05  FILLER PIC X(10) VALUE 'ha'.
040500     05  FILLER PIC X(10) VALUE 'nos'.
040600     05  FILLER PIC X(10) VALUE 'ja'.
040700     05  FILLER PIC X(10) VALUE 'esta'.
040800     05  FILLER PIC X(10) VALUE 'eu'.
040900     05  FILLER PIC X(10) VALUE 'tambem'.
041000     05  FILLER PIC X(10) VALUE 'so'.
041100     05  FILLER PIC X(10) VALUE 'pelo'.
041200     05  FILLER PIC X(10) VALUE 'pela'.
041300     05  FILLER PIC X(10) VALUE 'ate'.
041400     05  FILLER PIC X(10) VALUE 'isso'.
041500     05  FILLER PIC X(10) VALUE 'ela'.
041600     05  FILLER PIC X(10) VALUE 'entre'.
041700     05  FILLER PIC X(10) VALUE 'era'.
041800     05  FILLER PIC X(10) VALUE 'depois'.
041900     05  FILLER PIC X(10) VALUE 'sem'.
042000*    (POSSESSIVOS E RESTANTE DA LISTA ABAIXO)
042100     05  FILLER PIC X(10) VALUE 'mesmo'.
042200     05  FILLER PIC X(10) VALUE 'aos'.
042300     05  FILLER PIC X(10) VALUE 'ter'.
042400     05  FILLER PIC X(10) VALUE 'seus'.
042500     05  FILLER PIC X(10) VALUE 'suas'.
042600     05  FILLER PIC X(10) VALUE 'numa'.
042700     05  FILLER PIC X(10) VALUE 'pelos'.
042800     05  FILLER PIC X(10) VALUE 'pelas'.
042900     05  FILLER PIC X(10) VALUE 'num'.
043000     05  FILLER PIC X(10) VALUE 'nem'.
043100     05  FILLER PIC X(10) VALUE 'meu'.
043200     05  FILLER PIC X(10) VALUE 'as'.
043300     05  FILLER PIC X(10) VALUE 'minha'.
043400     05  FILLER PIC X(10) VALUE 'tem'.
043500 01  WS-TAB-STOPWORDS REDEFINES WS-STOPWORDS-LISTA.
043600     05  WS-SW-PALAVRA PIC X(10) OCCURS 64 TIMES.
043700      
043800*    OS ITENS ACIMA SAO GRAVADOS EM MINUSCULO PORQUE O TOKEN
043900*    TESTADO (WS-PALAVRA-ATUAL) JA CHEGA CONVERTIDO PARA
044000*    MINUSCULO NO PASSO 2070-EXTRAI-TOKEN - A COMPARACAO EM
044100*    2160-VERIFICA-STOPWORD E FEITA SEM NOVA CONVERSAO.
044200      
044300*    -----------------------------------------------------------
044400*    LINHAS DE IMPRESSAO DO RELATORIO SEMANAL - CADA GRUPO REL-*
044500*    E UMA LINHA PRONTA PARA O WRITE REG-IMPRESSO FROM, JA COM O
044600*    FILLER DE PREENCHIMENTO ATE 132 POSICOES. TITULO PRINCIPAL
044700*    DO RELATORIO.
044800*    -----------------------------------------------------------
044900 01  REL-CAB1.
045000     05  FILLER                    PIC X(40) VALUE SPACES.
045100     05  FILLER                    PIC X(32) VALUE
045200         'RELATORIO SEMANAL DE FEEDBACKS'.
045300     05  FILLER                    PIC X(60) VALUE SPACES.
045400      
045500*    LINHA COM O PERIODO COBERTO PELO RELATORIO (INICIO E FIM).
045600 01  REL-CAB2.
045700     05  FILLER                    PIC X(10) VALUE SPACES.
045800     05  FILLER                    PIC X(09) VALUE 'PERIODO: '.
045900     05  REL-PER-INI                PIC X(10).
046000     05  FILLER                    PIC X(03) VALUE ' A '.
046100     05  REL-PER-FIM                PIC X(10).
046200     05  FILLER                    PIC X(90) VALUE SPACES.
046300      
046400*    LINHA COM DATA/HORA DE GERACAO DO RELATORIO.
046500 01  REL-CAB3.
046600     05  FILLER                    PIC X(10) VALUE SPACES.
046700     05  FILLER                    PIC X(09) VALUE 'GERACAO: '.
046800     05  REL-GER-DATA               PIC X(10).
046900     05  FILLER                    PIC X(01) VALUE SPACE.
047000     05  REL-GER-HORA               PIC X(08).
047100     05  FILLER                    PIC X(94) VALUE SPACES.
047200      
047300*    LINHA EM BRANCO USADA PARA ESPACAMENTO ENTRE SECOES.
047400 01  REL-LINHA-BRANCO.
047500     05  FILLER                    PIC X(132) VALUE SPACES.
047600      
047700*    TITULO DO BLOCO DE METRICAS NUMERICAS (3020).
047800 01  REL-TIT-METRICAS.
047900     05  FILLER                    PIC X(05) VALUE SPACES.
048000     05  FILLER                    PIC X(30) VALUE
048100         'METRICAS DO PERIODO'.
048200     05  FILLER                    PIC X(97) VALUE SPACES.
048300      
048400*    AS QUATRO LINHAS DE METRICAS USAM EDICAO COM ZERO-
048500*    SUPRESSAO (Z) PARA NAO IMPRIMIR ZEROS A ESQUERDA.
048600 01  REL-MET-TOTAL.
048700     05  FILLER                    PIC X(08) VALUE SPACES.
048800     05  FILLER                    PIC X(24) VALUE
048900         'TOTAL DE AVALIACOES....:'.
049000     05  FILLER                    PIC X(01) VALUE SPACE.
049100     05  REL-MET-TOTAL-VAL          PIC ZZZZZZ9.
049200     05  FILLER                    PIC X(92) VALUE SPACES.
049300      
049400 01  REL-MET-MEDIA.
049500     05  FILLER                    PIC X(08) VALUE SPACES.
049600     05  FILLER                    PIC X(24) VALUE
049700         'MEDIA DAS NOTAS........:'.
049800     05  FILLER                    PIC X(01) VALUE SPACE.
049900     05  REL-MET-MEDIA-VAL          PIC Z9.99.
050000     05  FILLER                    PIC X(95) VALUE SPACES.
050100      
050200 01  REL-MET-MAXIMA.
050300     05  FILLER                    PIC X(08) VALUE SPACES.
050400     05  FILLER                    PIC X(24) VALUE
050500         'NOTA MAIS ALTA.........:'.
050600     05  FILLER                    PIC X(01) VALUE SPACE.
050700     05  REL-MET-MAX-VAL            PIC Z9.
050800     05  FILLER                    PIC X(97) VALUE SPACES.
050900      
051000 01  REL-MET-MINIMA.
051100     05  FILLER                    PIC X(08) VALUE SPACES.
051200     05  FILLER                    PIC X(24) VALUE
051300         'NOTA MAIS BAIXA........:'.
051400     05  FILLER                    PIC X(01) VALUE SPACE.
051500     05  REL-MET-MIN-VAL            PIC Z9.
051600     05  FILLER                    PIC X(97) VALUE SPACES.
051700      
051800*    TITULO DO BLOCO DE AVALIACOES POR DIA (3030).
051900 01  REL-TIT-DIA.
052000     05  FILLER                    PIC X(05) VALUE SPACES.
052100     05  FILLER                    PIC X(30) VALUE
052200         'AVALIACOES POR DIA'.
052300     05  FILLER                    PIC X(97) VALUE SPACES.
052400      
052500*    UMA LINHA POR DIA COM AVALIACAO NO PERIODO.
052600 01  REL-DIA-LINHA.
052700     05  FILLER                    PIC X(08) VALUE SPACES.
052800     05  REL-DIA-DATA-OUT           PIC X(10).
052900     05  FILLER                    PIC X(05) VALUE SPACES.
053000     05  REL-DIA-QTD-OUT            PIC ZZZZ9.
053100     05  FILLER                    PIC X(104) VALUE SPACES.
053200      
053300*    LINHA ALTERNATIVA QUANDO O PERIODO NAO TEVE NENHUMA.
053400 01  REL-DIA-VAZIO.
053500     05  FILLER                    PIC X(08) VALUE SPACES.
053600     05  FILLER                    PIC X(45) VALUE
053700         'NENHUMA AVALIACAO REGISTRADA NO PERIODO.'.
053800     05  FILLER                    PIC X(79) VALUE SPACES.
053900      
054000*    TITULO DO BLOCO DE DISTRIBUICAO POR URGENCIA (3040).
054100 01  REL-TIT-URG.
054200     05  FILLER                    PIC X(05) VALUE SPACES.
054300     05  FILLER                    PIC X(30) VALUE
054400         'DISTRIBUICAO POR URGENCIA'.
054500     05  FILLER                    PIC X(97) VALUE SPACES.
054600      
054700*    UMA LINHA POR NIVEL DE URGENCIA (CRITICO/ALTO/NORMAL).
054800 01  REL-URG-LINHA.
054900     05  FILLER                    PIC X(08) VALUE SPACES.
055000     05  REL-URG-NOME               PIC X(10).
055100     05  FILLER                    PIC X(05) VALUE SPACES.
055200     05  REL-URG-QTD                PIC ZZZZZZ9.
055300     05  FILLER                    PIC X(102) VALUE SPACES.
055400      
055500*    TITULO DO BLOCO DE ANALISE DE TEXTO LIVRE (3050).
055600 01  REL-TIT-TEXTO.
055700     05  FILLER                    PIC X(05) VALUE SPACES.
055800     05  FILLER                    PIC X(30) VALUE
055900         'ANALISE DE TEXTO'.
056000     05  FILLER                    PIC X(97) VALUE SPACES.
056100      
056200*    SUBTITULO DO RANKING DE PALAVRAS.
056300 01  REL-TIT-PALAVRAS.
056400     05  FILLER                    PIC X(08) VALUE SPACES.
056500     05  FILLER                    PIC X(30) VALUE
056600         'PALAVRAS MAIS FREQUENTES'.
056700     05  FILLER                    PIC X(94) VALUE SPACES.
056800      
056900*    UMA LINHA POR PALAVRA DO TOP 10 (2300/2310).
057000 01  REL-PALAVRA-LINHA.
057100     05  FILLER                    PIC X(08) VALUE SPACES.
057200     05  REL-PAL-NOME               PIC X(30).
057300     05  FILLER                    PIC X(05) VALUE SPACES.
057400     05  REL-PAL-QTD                PIC ZZZZ9.
057500     05  FILLER                    PIC X(84) VALUE SPACES.
057600      
057700*    SUBTITULO DO RANKING DE FRASES.
057800 01  REL-TIT-FRASES.
057900     05  FILLER                    PIC X(08) VALUE SPACES.
058000     05  FILLER                    PIC X(30) VALUE
058100         'FRASES MAIS FREQUENTES'.
058200     05  FILLER                    PIC X(94) VALUE SPACES.
058300      
058400*    UMA LINHA POR FRASE DO TOP 10 (2500/2510).
058500 01  REL-FRASE-LINHA.
058600     05  FILLER                    PIC X(08) VALUE SPACES.
058700     05  REL-FRA-NOME               PIC X(60).
058800     05  FILLER                    PIC X(05) VALUE SPACES.
058900     05  REL-FRA-QTD                PIC ZZZZ9.
059000     05  FILLER                    PIC X(54) VALUE SPACES.
059100      
059200*    RODAPE FIXO DO RELATORIO (3090).
059300 01  REL-RODAPE.
059400     05  FILLER                    PIC X(20) VALUE SPACES.
059500     05  FILLER                    PIC X(60) VALUE
059600        'SISTEMA AUTOMATICO DE FEEDBACKS - TECH CHALLENGE FASE 4'.
059700     05  FILLER                    PIC X(52) VALUE SPACES.
059800      
059900 PROCEDURE DIVISION.
060000      
060100*    -----------------------------------------------------------
060200*    ABERTURA DOS ARQUIVOS DO RELATORIO SEMANAL. O MESTRE DE
060300*    AVALIACOES (AVALIACO.DAT) E O MESMO ARQUIVO GRAVADO PELO
060400*    AVALINT-COB DURANTE A SEMANA - SE AINDA NAO EXISTE (STATUS
060500*    30/35), NAO HOUVE NENHUMA AVALIACAO NO SISTEMA E O
060600*    RELATORIO SAI COM TOTAIS ZERADOS, NAO E ERRO.
060700*    O MESTRE DE RELATORIOS (RELATSEM.DAT) E CUMULATIVO (EXTEND)
060800*    - CADA RODADA SEMANAL ACRESCENTA UM REGISTRO NOVO, NUNCA
060900*    REGRAVA OS RELATORIOS ANTERIORES.
061000*    -----------------------------------------------------------
061100 1000-ABRE-ARQUIVOS.
061200     OPEN INPUT AVALIA
061300*    MESTRE ABRIU NORMALMENTE - MARCA ABERTO PARA O 1900-FIM
061400*    SABER QUE PRECISA FECHAR.
061500     IF WS-STATUS-AVALIA = '00'
061600        MOVE 'S' TO WS-AVALIA-ABERTO
061700        GO TO 1000-ABRE-SAIDA.
061800*    MESTRE AINDA NAO EXISTE - NAO E ERRO, SO SIGNIFICA QUE
061900*    NAO HOUVE AVALIACAO NENHUMA AINDA. SEGUE SEM ABRIR.
062000     IF WS-STATUS-AVALIA = '30' OR WS-STATUS-AVALIA = '35'
062100        MOVE '10' TO WS-STATUS-AVALIA
062200        GO TO 1000-ABRE-SAIDA.
062300     DISPLAY 'ERRO AO ABRIR AVALIACO.DAT - STATUS '
062400              WS-STATUS-AVALIA
062500     STOP RUN.
062600      
062700 1000-ABRE-SAIDA.
062800*    TENTATIVA NORMAL DE ABERTURA DO MESTRE DE RELATORIOS EM
062900*    EXTEND (GRAVACAO CUMULATIVA).
063000     OPEN EXTEND RELSTORE
063100     IF WS-STATUS-RELSTORE = '00'
063200        GO TO 1000-ABRE-IMPRESSO.
063300     IF WS-STATUS-RELSTORE = '30' OR WS-STATUS-RELSTORE = '35'
063400*    PRIMEIRA RODADA - O MESTRE DE RELATORIOS AINDA NAO EXISTE.
063500*    CRIA VAZIO, FECHA E REABRE EM EXTEND, MESMA TECNICA USADA
063600*    NO AVALINT-COB PARA O MESTRE DE AVALIACOES.
063700        OPEN OUTPUT RELSTORE
063800        CLOSE RELSTORE
063900        OPEN EXTEND RELSTORE
064000        GO TO 1000-ABRE-IMPRESSO.
064100     DISPLAY 'ERRO AO ABRIR RELATSEM.DAT - STATUS '
064200              WS-STATUS-RELSTORE
064300     STOP RUN.
064400      
064500 1000-ABRE-IMPRESSO.
064600     OPEN OUTPUT IMPRESSO.
064700 1000-EXIT.
064800     EXIT.
064900      
065000*    -----------------------------------------------------------
065100*    DEFINE O PERIODO DE APURACAO DO RELATORIO: OS ULTIMOS 7
065200*    DIAS, TERMINANDO NA DATA/HORA ATUAL DO RELOGIO. O LIMITE
065300*    SUPERIOR (FIM) E A DATA/HORA CORRENTE; O LIMITE INFERIOR
065400*    (INICIO) E CALCULADO EM 1020-SUBTRAI-7-DIAS, QUE TRATA A
065500*    VIRADA DE MES E DE ANO.
065600*    -----------------------------------------------------------
065700 1010-DEFINE-PERIODO.
065800     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
065900     ACCEPT WS-HORA-SISTEMA FROM TIME.
066000*    MONTA O LIMITE SUPERIOR DO PERIODO (WS-DATA-HORA-FIM) COM
066100*    A DATA/HORA ATUAL DO RELOGIO, CAMPO A CAMPO - O GRUPO JA
066200*    TEM OS SEPARADORES FIXOS "-"/"T"/":" EM FILLER.
066300     MOVE WS-DS-ANO TO WS-DHF-ANO
066400     MOVE WS-DS-MES TO WS-DHF-MES
066500     MOVE WS-DS-DIA TO WS-DHF-DIA
066600     MOVE WS-HS-HH  TO WS-DHF-HH
066700     MOVE WS-HS-MI  TO WS-DHF-MI
066800     MOVE WS-HS-SS  TO WS-DHF-SS
066900     PERFORM 1020-SUBTRAI-7-DIAS THRU 1020-EXIT
067000*    MONTA O LIMITE INFERIOR (WS-DATA-HORA-INICIO) COM A DATA
067100*    JA CALCULADA POR 1020-SUBTRAI-7-DIAS E A MESMA HORA DO
067200*    RELOGIO - O RELATORIO COBRE EXATAMENTE 7X24 HORAS.
067300     MOVE WS-INI-ANO TO WS-DHI-ANO
067400     MOVE WS-INI-MES TO WS-DHI-MES
067500     MOVE WS-INI-DIA TO WS-DHI-DIA
067600     MOVE WS-HS-HH   TO WS-DHI-HH
067700     MOVE WS-HS-MI   TO WS-DHI-MI
067800     MOVE WS-HS-SS   TO WS-DHI-SS.
067900     PERFORM 1015-LIMPA-TAB-DIA THRU 1015-EXIT.
068000*    -----------------------------------------------------------
068100*    LACO PRINCIPAL DE LEITURA DO MESTRE DE AVALIACOES. LE TODO
068200*    O ARQUIVO; O FILTRO PELO PERIODO DE 7 DIAS E FEITO REGISTRO
068300*    A REGISTRO EM 1110-LE-REGISTRO, NAO NA LEITURA EM SI -
068400*    O ARQUIVO NAO E INDEXADO POR DATA.
068500*    -----------------------------------------------------------
068600     GO TO 1100-PROCESSA-AVALIACOES.
068700
068800 1015-LIMPA-TAB-DIA.
068900     MOVE 1 TO WS-IDX.
069000 1016-LIMPA-DIA-LOOP.
069100     IF WS-IDX > 7
069200        GO TO 1015-EXIT.
069300     MOVE SPACES TO RLS-DIA-DATA(WS-IDX)
069400     MOVE ZEROS TO RLS-DIA-QTD(WS-IDX)
069500     ADD 1 TO WS-IDX
069600     GO TO 1016-LIMPA-DIA-LOOP.
069700 1015-EXIT.
069800     EXIT.
069900
070000 1020-SUBTRAI-7-DIAS.
070100     COMPUTE WS-INI-DIA-CALC = WS-DS-DIA - 7
070200*    NAO HOUVE VIRADA DE MES - O DIA INICIAL CAI NO MESMO MES
070300     IF WS-INI-DIA-CALC > 0
070400        MOVE WS-INI-DIA-CALC TO WS-INI-DIA
070500        MOVE WS-DS-MES TO WS-INI-MES
070600        MOVE WS-DS-ANO TO WS-INI-ANO
070700        GO TO 1020-EXIT.
070800*    HOUVE VIRADA DE MES. SE O MES ATUAL FOR JANEIRO, O MES
070900*    ANTERIOR E DEZEMBRO DO ANO ANTERIOR; NOS DEMAIS CASOS E SO
071000*    O MES ANTERIOR DENTRO DO MESMO ANO.
071100     IF WS-DS-MES = 1
071200        MOVE 12 TO WS-MES-ANT
071300        COMPUTE WS-ANO-ANT = WS-DS-ANO - 1
071400     ELSE
071500        COMPUTE WS-MES-ANT = WS-DS-MES - 1
071600        MOVE WS-DS-ANO TO WS-ANO-ANT.
071700*    BUSCA NA TABELA FIXA QUANTOS DIAS TEM O MES ANTERIOR - SE
071800*    FOR FEVEREIRO (MES 2), O VALOR DA TABELA (28) AINDA PRECISA
071900*    SER CORRIGIDO PARA 29 EM ANO BISSEXTO, O QUE O PARAGRAFO
072000*    1030-VERIFICA-BISSEXTO FAZ A SEGUIR.
072100     MOVE WS-DIAS-MES(WS-MES-ANT) TO WS-DIAS-NO-MES-ANT
072200     IF WS-MES-ANT = 2
072300        PERFORM 1030-VERIFICA-BISSEXTO THRU 1030-EXIT.
072400*    O DIA INICIAL NO MES ANTERIOR E A QUANTIDADE DE DIAS DESSE
072500*    MES SOMADA AO RESULTADO NEGATIVO (OU ZERO) CALCULADO NO
072600*    INICIO DO PARAGRAFO - EX.: DIA 3 DO MES MENOS 7 = -4;
072700*    -4 + 31 (DIAS DE JANEIRO) = 27, OU SEJA, DIA 27 DO MES
072800*    ANTERIOR.
072900     COMPUTE WS-INI-DIA = WS-DIAS-NO-MES-ANT + WS-INI-DIA-CALC
073000     MOVE WS-MES-ANT TO WS-INI-MES
073100     MOVE WS-ANO-ANT TO WS-INI-ANO.
073200 1020-EXIT.
073300     EXIT.
073400      
073500 1030-VERIFICA-BISSEXTO.
073600*    SE O RESTO DA DIVISAO POR 4 NAO FOR ZERO, O ANO NAO E
073700     DIVIDE WS-ANO-ANT BY 4 GIVING WS-DIV-TMP
073800            REMAINDER WS-RESTO-TMP
073900*    BISSEXTO DE FORMA ALGUMA - FEVEREIRO TEM 28 DIAS E O
074000*    CALCULO TERMINA AQUI.
074100     IF WS-RESTO-TMP NOT = 0
074200        MOVE 28 TO WS-DIAS-NO-MES-ANT
074300        GO TO 1030-EXIT.
074400*    O ANO E DIVISIVEL POR 4. AGORA TESTA SE TAMBEM E DIVISIVEL
074500*    POR 100 - SE NAO FOR, A REGRA DO SECULO NAO SE APLICA E O
074600*    ANO E BISSEXTO (29 DIAS).
074700     DIVIDE WS-ANO-ANT BY 100 GIVING WS-DIV-TMP
074800            REMAINDER WS-RESTO-TMP
074900*    NAO E DIVISIVEL POR 100 - BISSEXTO CONFIRMADO, 29 DIAS.
075000     IF WS-RESTO-TMP NOT = 0
075100        MOVE 29 TO WS-DIAS-NO-MES-ANT
075200        GO TO 1030-EXIT.
075300*    O ANO E DIVISIVEL POR 4 E POR 100 (EX.: 1900, 2000). SO E
075400*    BISSEXTO SE TAMBEM FOR DIVISIVEL POR 400 - ESTA E A UNICA
075500*    EXCECAO DA EXCECAO DA REGRA DO CALENDARIO GREGORIANO.
075600     DIVIDE WS-ANO-ANT BY 400 GIVING WS-DIV-TMP
075700            REMAINDER WS-RESTO-TMP
075800*    NAO E DIVISIVEL POR 400 (EX.: 1900) - NAO E BISSEXTO, 28
075900     IF WS-RESTO-TMP NOT = 0
076000        MOVE 28 TO WS-DIAS-NO-MES-ANT
076100        GO TO 1030-EXIT.
076200*    DIVISIVEL POR 4, POR 100 E POR 400 (EX.: 2000) - BISSEXTO
076300     MOVE 29 TO WS-DIAS-NO-MES-ANT.
076400 1030-EXIT.
076500     EXIT.
076600      
076700 1100-PROCESSA-AVALIACOES.
076800     PERFORM 1110-LE-REGISTRO THRU 1110-EXIT
076900        UNTIL WS-STATUS-AVALIA = '10'.
077000*    -----------------------------------------------------------
077100*    FECHAMENTO DAS METRICAS NUMERICAS DO PERIODO. SE NAO HOUVE
077200*    NENHUMA AVALIACAO, A MEDIA E FORCADA PARA ZERO (CHAMADO
077300*    SAC-0059 - ANTES DESSA CORRECAO O COMPUTE COM DIVISAO POR
077400*    ZERO ABORTAVA O PROGRAMA QUANDO O PERIODO ESTAVA VAZIO).
077500*    -----------------------------------------------------------
077600     GO TO 1400-FINALIZA-METRICAS.
077700      
077800*    LEITURA SEQUENCIAL DO MESTRE. REGISTROS FORA DO PERIODO DOS
077900*    ULTIMOS 7 DIAS SAO DESCARTADOS SEM PARAR A LEITURA - O
078000*    INTERVALO E MEIO-ABERTO: >= INICIO E < FIM (VIDE 1010).
078100 1110-LE-REGISTRO.
078200     READ AVALIA
078300          AT END
078400             MOVE '10' TO WS-STATUS-AVALIA
078500             GO TO 1110-EXIT.
078600*    ANTERIOR AO INICIO DO PERIODO - DESCARTA.
078700     IF AVL-DATA-HORA < WS-DATA-HORA-INICIO
078800        GO TO 1110-EXIT.
078900*    POSTERIOR OU IGUAL AO FIM DO PERIODO - DESCARTA. O PONTO
079000*    FINAL E EXCLUSIVO DE PROPOSITO: UMA AVALIACAO GRAVADA NO
079100*    EXATO INSTANTE DA VIRADA DO RELATORIO ENTRA NA PROXIMA
079200*    RODADA, NUNCA EM DUAS AO MESMO TEMPO.
079300     IF AVL-DATA-HORA NOT < WS-DATA-HORA-FIM
079400        GO TO 1110-EXIT.
079500     PERFORM 1200-ACUMULA THRU 1200-EXIT.
079600 1110-EXIT.
079700     EXIT.
079800      
079900*    -----------------------------------------------------------
080000*    ACUMULA OS TOTAIS DO PERIODO PARA UM REGISTRO JA DENTRO DA
080100*    JANELA DE 7 DIAS: TOTAL, SOMA PARA A MEDIA, NOTA MAXIMA E
080200*    MINIMA, CONTAGEM POR URGENCIA, CONTAGEM POR DIA E, SE
080300*    HOUVER DESCRICAO, A ANALISE DE TEXTO.
080400*    -----------------------------------------------------------
080500 1200-ACUMULA.
080600     ADD 1 TO WS-TOTAL-AVALIACOES.
080700     ADD AVL-NOTA TO WS-SOMA-NOTAS.
080800*    PRIMEIRO REGISTRO DO PERIODO - A PROPRIA NOTA E A MAXIMA E
080900*    A MINIMA ATE ENCONTRAR OUTRA. NOS REGISTROS SEGUINTES, SO
081000*    ATUALIZA MAXIMA/MINIMA SE A NOTA ATUAL SUPERAR A ANTERIOR.
081100     IF WS-TOTAL-AVALIACOES = 1
081200        MOVE AVL-NOTA TO WS-NOTA-MAX
081300        MOVE AVL-NOTA TO WS-NOTA-MIN
081400     ELSE
081500        IF AVL-NOTA > WS-NOTA-MAX
081600           MOVE AVL-NOTA TO WS-NOTA-MAX
081700        END-IF
081800        IF AVL-NOTA < WS-NOTA-MIN
081900           MOVE AVL-NOTA TO WS-NOTA-MIN
082000        END-IF
082100     END-IF.
082200*    CONTAGEM POR FAIXA DE URGENCIA, NA MESMA CLASSIFICACAO
082300*    GRAVADA PELO AVALINT-COB. QUALQUER URGENCIA NAO
082400*    RECONHECIDA (DIFERENTE DE CRITICO/ALTO) CAI NO CONTADOR
082500*    NORMAL, POR SEGURANCA.
082600     IF AVL-URGENCIA = 'CRITICO'
082700        ADD 1 TO WS-CONT-CRITICO
082800        GO TO 1210-CONTINUA.
082900     IF AVL-URGENCIA = 'ALTO'
083000        ADD 1 TO WS-CONT-ALTO
083100        GO TO 1210-CONTINUA.
083200     ADD 1 TO WS-CONT-NORMAL.
083300 1210-CONTINUA.
083400*    CONTAGEM DE AVALIACOES POR DIA DO PERIODO (VIDE 1250).
083500     PERFORM 1250-ACUMULA-DIA THRU 1250-EXIT.
083600*    SO VALE A PENA ANALISAR O TEXTO SE HOUVER DESCRICAO -
083700*    EVITA PROCESSAR UNSTRING/INSPECT EM CAMPO VAZIO.
083800     IF AVL-DESCRICAO NOT = SPACES
083900        PERFORM 2050-PROCESSA-DESCRICAO THRU 2050-EXIT.
084000 1200-EXIT.
084100     EXIT.
084200      
084300*    -----------------------------------------------------------
084400*    CONTAGEM DE AVALIACOES POR DIA DO CALENDARIO. A TABELA
084500*    RLS-DIA (7 POSICOES, UMA POR DIA DO PERIODO) E PREENCHIDA
084600*    SOB DEMANDA: PROCURA A DATA NA TABELA (1260) E SOMA 1 SE JA
084700*    EXISTE, OU CRIA UMA ENTRADA NOVA SE NAO EXISTE E AINDA HA
084800*    ESPACO (MAXIMO DE 7 DIAS DISTINTOS, QUE E O TAMANHO DO
084900*    PERIODO).
085000*    -----------------------------------------------------------
085100 1250-ACUMULA-DIA.
085200*    A CHAVE DE COMPARACAO E SO A PARTE DA DATA (AAAA-MM-DD,
085300     MOVE AVL-DATA-HORA(1:10) TO WS-DIA-CHAVE.
085400*    10 POSICOES) DO CAMPO ISO - A HORA NAO ENTRA NA CONTAGEM
085500*    POR DIA.
085600     MOVE 'N' TO WS-DIA-ACHADO.
085700     MOVE 1 TO WS-IDX.
085800*    PROCURA A DATA NA TABELA JA MONTADA - PARA NO PRIMEIRO
085900     PERFORM 1260-PROCURA-DIA THRU 1260-EXIT
086000        UNTIL WS-IDX > WS-QTD-DIAS-DIST OR WS-DIA-ACHADO = 'S'.
086100*    ACHOU (WS-DIA-ACHADO = S) OU AO VARRER TODAS AS ENTRADAS
086200*    EXISTENTES SEM ACHAR.
086300*    NAO ACHOU A DATA NA TABELA - SE AINDA HA ESPACO (MENOS DE
086400*    7 ENTRADAS DISTINTAS), CRIA UMA ENTRADA NOVA COM
086500*    QUANTIDADE INICIAL 1.
086600     IF WS-DIA-ACHADO = 'N' AND WS-QTD-DIAS-DIST < 7
086700        ADD 1 TO WS-QTD-DIAS-DIST
086800        MOVE WS-DIA-CHAVE TO RLS-DIA-DATA(WS-QTD-DIAS-DIST)
086900        MOVE 1 TO RLS-DIA-QTD(WS-QTD-DIAS-DIST).
087000 1250-EXIT.
087100     EXIT.
087200      
087300*    COMPARA A DATA DA POSICAO WS-IDX DA TABELA COM A CHAVE
087400*    PROCURADA - SE BATER, SOMA 1 NA CONTAGEM DAQUELE DIA E
087500*    MARCA ACHADO; SE NAO, AVANCA PARA A PROXIMA POSICAO.
087600 1260-PROCURA-DIA.
087700     IF RLS-DIA-DATA(WS-IDX) = WS-DIA-CHAVE
087800        ADD 1 TO RLS-DIA-QTD(WS-IDX)
087900        MOVE 'S' TO WS-DIA-ACHADO
088000     ELSE
088100        ADD 1 TO WS-IDX.
088200 1260-EXIT.
088300     EXIT.
088400      
088500*    -----------------------------------------------------------
088600*    ORDENACAO DA TABELA DE DIAS EM ORDEM CRESCENTE DE DATA
088700*    (CHAMADO SAC-0179 - ANTES DISSO OS DIAS SAIAM NO RELATORIO
088800*    NA ORDEM EM QUE FORAM ENCONTRADOS NO ARQUIVO, NAO EM ORDEM
088900*    CRONOLOGICA). BUBBLE-SORT CLASSICO: O PASSO EXTERNO
089000*    (1271) FIXA UMA POSICAO E O PASSO INTERNO (1272) COMPARA
089100*    ESSA POSICAO COM TODAS AS SEGUINTES, TROCANDO SEMPRE QUE A
089200*    DE TRAS FOR MENOR QUE A DE FRENTE. A TABELA TEM NO MAXIMO 7
089300*    POSICOES, ENTAO O CUSTO DO BUBBLE-SORT (N AO QUADRADO) NAO
089400*    PESA NO DESEMPENHO.
089500*    -----------------------------------------------------------
089600 1270-ORDENA-DIAS.
089700*    MENOS DE 2 DIAS DISTINTOS - NADA A ORDENAR.
089800     IF WS-QTD-DIAS-DIST < 2
089900        GO TO 1270-EXIT.
090000     MOVE 1 TO WS-IDX.
090100*    PASSO EXTERNO - AVANCA UMA POSICAO POR VEZ ATE A PENULTIMA;
090200*    QUANDO CHEGA NA ULTIMA, A TABELA JA ESTA TODA ORDENADA.
090300 1271-PASSO-EXTERNO.
090400     IF WS-IDX >= WS-QTD-DIAS-DIST
090500        GO TO 1270-EXIT.
090600*    PASSO INTERNO COMECA SEMPRE NA POSICAO SEGUINTE A DO PASSO
090700     COMPUTE WS-IDX2 = WS-IDX + 1.
090800*    EXTERNO - COMPARA TODO O RESTO DA TABELA CONTRA ELA.
090900*    PASSO INTERNO - QUANDO PASSA DO FIM DA TABELA, AVANCA O
091000 1272-PASSO-INTERNO.
091100     IF WS-IDX2 > WS-QTD-DIAS-DIST
091200        ADD 1 TO WS-IDX
091300        GO TO 1271-PASSO-EXTERNO.
091400*    PASSO EXTERNO E RECOMECA.
091500*    A DATA DA POSICAO DE TRAS E MAIOR (MAIS RECENTE) QUE A DE
091600*    FRENTE - TROCA AS DUAS ENTRADAS COMPLETAS (DATA E
091700*    QUANTIDADE) USANDO WS-DIA-CHAVE/WS-DIA-QTD-TMP COMO
091800*    VARIAVEIS TEMPORARIAS DA TROCA.
091900     IF RLS-DIA-DATA(WS-IDX) > RLS-DIA-DATA(WS-IDX2)
092000        MOVE RLS-DIA-DATA(WS-IDX) TO WS-DIA-CHAVE
092100        MOVE RLS-DIA-QTD(WS-IDX) TO WS-DIA-QTD-TMP
092200        MOVE RLS-DIA-DATA(WS-IDX2) TO RLS-DIA-DATA(WS-IDX)
092300        MOVE RLS-DIA-QTD(WS-IDX2) TO RLS-DIA-QTD(WS-IDX)
092400        MOVE WS-DIA-CHAVE TO RLS-DIA-DATA(WS-IDX2)
092500        MOVE WS-DIA-QTD-TMP TO RLS-DIA-QTD(WS-IDX2).
092600     ADD 1 TO WS-IDX2
092700     GO TO 1272-PASSO-INTERNO.
092800 1270-EXIT.
092900     EXIT.
093000
093100*    LIMPA AS TABELAS DE PALAVRAS E FRASES DO RELATORIO (RLS-
093200*    PALAVRA E RLS-FRASE) ANTES DE MONTAR O TOP-10 DA RODADA -
093300*    SEM ISSO, UMA RODADA COM MENOS DE 10 PALAVRAS/FRASES
093400*    DISTINTAS DEIXARIA LIXO DE UMA RODADA ANTERIOR NAS POSICOES
093500*    NAO PREENCHIDAS.
093600 1601-LIMPA-TAB-TEXTO.
093700     MOVE 1 TO WS-IDX.
093800 1602-LIMPA-PALAVRA-LOOP.
093900     IF WS-IDX > 10
094000        GO TO 1603-LIMPA-FRASE-INICIO.
094100     MOVE SPACES TO RLS-PAL-TXT(WS-IDX)
094200     MOVE ZEROS TO RLS-PAL-QTD(WS-IDX)
094300     ADD 1 TO WS-IDX
094400     GO TO 1602-LIMPA-PALAVRA-LOOP.
094500 1603-LIMPA-FRASE-INICIO.
094600     MOVE 1 TO WS-IDX.
094700 1604-LIMPA-FRASE-LOOP.
094800     IF WS-IDX > 10
094900        GO TO 1601-EXIT.
095000     MOVE SPACES TO RLS-FRA-TXT(WS-IDX)
095100     MOVE ZEROS TO RLS-FRA-QTD(WS-IDX)
095200     ADD 1 TO WS-IDX
095300     GO TO 1604-LIMPA-FRASE-LOOP.
095400 1601-EXIT.
095500     EXIT.
095600
095700 1400-FINALIZA-METRICAS.
095800*    PERIODO SEM NENHUMA AVALIACAO - NAO DIVIDE, SO ZERA.
095900     IF WS-TOTAL-AVALIACOES = 0
096000        MOVE ZEROS TO RLS-MEDIA-NOTAS
096100        GO TO 1600-MONTA-RELATORIO.
096200*    MEDIA COM ARREDONDAMENTO (ROUNDED) PARA 2 CASAS DECIMAIS -
096300     COMPUTE RLS-MEDIA-NOTAS ROUNDED =
096400             WS-SOMA-NOTAS / WS-TOTAL-AVALIACOES.
096500     PERFORM 1270-ORDENA-DIAS THRU 1270-EXIT.
096600     GO TO 1600-MONTA-RELATORIO.
096700
096800*-----------------------------------------------------------*
096900*    SECAO DE ANALISE DE TEXTO - PALAVRAS E FRASES MAIS
097000*    FREQUENTES NAS DESCRICOES DAS AVALIACOES DO PERIODO.
097100*-----------------------------------------------------------*
097200 2000-ANALISE-TEXTO SECTION.
097300      
097400*    -----------------------------------------------------------
097500*    ANALISE DE TEXTO DE UMA UNICA DESCRICAO DE FEEDBACK.
097600*    SEQUENCIA: (1) LIMPA PONTUACAO, TROCANDO TUDO QUE NAO FOR
097700*    LETRA OU ESPACO POR ESPACO (2060); (2) QUEBRA EM TOKENS
097800*    PELO UNSTRING (2070); (3) CONTA AS PALAVRAS VALIDAS (2100);
097900*    (4) MONTA E CONTA OS BIGRAMAS/TRIGRAMAS (2400).
098000*    -----------------------------------------------------------
098100 2050-PROCESSA-DESCRICAO.
098200*    COPIA A DESCRICAO PARA UM CAMPO DE TRABALHO - O ORIGINAL
098300     MOVE AVL-DESCRICAO TO WS-DESC-LIMPA.
098400     MOVE 1 TO WS-IDX3.
098500*    (AVL-DESCRICAO) NAO E ALTERADO, SO A COPIA.
098600*    VARRE AS 200 POSICOES UMA A UMA LIMPANDO PONTUACAO (2060).
098700     PERFORM 2060-LIMPA-CARACTER THRU 2060-EXIT
098800        UNTIL WS-IDX3 > 200.
098900     MOVE 0 TO WS-QTD-TOKENS.
099000     MOVE 1 TO WS-PONTEIRO.
099100*    EXTRAI OS TOKENS (PALAVRAS) JA SEM PONTUACAO, UM A UM,
099200*    PELO UNSTRING (2070), ATE VARRER TODA A DESCRICAO.
099300     PERFORM 2070-EXTRAI-TOKEN THRU 2070-EXIT
099400        UNTIL WS-PONTEIRO > 200.
099500*    FILTRA OS TOKENS PELO TAMANHO E PELA LISTA DE STOPWORDS E
099600*    ACUMULA NA TABELA DE PALAVRAS DO PERIODO (2100).
099700     PERFORM 2100-PALAVRAS-VALIDAS THRU 2100-EXIT.
099800*    MONTA AS FRASES DE 2 E 3 PALAVRAS CONSECUTIVAS (BIGRAMA E
099900*    TRIGRAMA) E ACUMULA NA TABELA DE FRASES DO PERIODO (2400) -
100000*    AQUI NAO HA FILTRO DE TAMANHO, SO O FILTRO DE STOPWORD
100100*    FEITO DENTRO DO PROPRIO 2400/2440.
100200     PERFORM 2400-MONTA-FRASES THRU 2400-EXIT.
100300 2050-EXIT.
100400     EXIT.
100500      
100600*    TROCA POR ESPACO QUALQUER CARACTER DA POSICAO WS-IDX3 QUE
100700*    NAO SEJA LETRA (CLASSE LETRA DEFINIDA EM SPECIAL-NAMES, A-Z
100800*    E a-z) E QUE TAMBEM NAO SEJA JA UM ESPACO - ASSIM PONTUACAO,
100900*    DIGITOS E SIMBOLOS VIRAM SEPARADOR DE PALAVRA PARA O
101000*    UNSTRING DE 2070.
101100 2060-LIMPA-CARACTER.
101200     IF WS-DESC-LIMPA(WS-IDX3:1) IS NOT LETRA
101300        AND WS-DESC-LIMPA(WS-IDX3:1) NOT = SPACE
101400           MOVE SPACE TO WS-DESC-LIMPA(WS-IDX3:1).
101500     ADD 1 TO WS-IDX3.
101600 2060-EXIT.
101700     EXIT.
101800      
101900 2070-EXTRAI-TOKEN.
102000*    QUEBRA A PROXIMA PALAVRA A PARTIR DA POSICAO WS-PONTEIRO.
102100     UNSTRING WS-DESC-LIMPA DELIMITED BY ALL SPACE
102200               INTO WS-PALAVRA-ATUAL
102300               WITH POINTER WS-PONTEIRO.
102400*    CHEGOU NO FIM DA DESCRICAO (SO RESTAM ESPACOS) - NADA MAIS
102500     IF WS-PALAVRA-ATUAL = SPACES
102600        GO TO 2070-EXIT.
102700*    A EXTRAIR.
102800*    LIMITE DE 60 TOKENS POR DESCRICAO - SUFICIENTE PARA O
102900*    TAMANHO MAXIMO DO CAMPO (200 POSICOES) E EVITA ESTOURAR A
103000*    TABELA WS-TAB-TOKEN.
103100     IF WS-QTD-TOKENS >= 60
103200        GO TO 2070-EXIT.
103300*    CONVERTE O TOKEN PARA MINUSCULO ANTES DE GUARDAR, PARA QUE
103400*    "Atendimento" E "atendimento" SEJAM CONTADOS COMO A MESMA
103500*    PALAVRA E PARA CASAR COM A LISTA DE STOPWORDS, QUE TAMBEM
103600*    E MANTIDA EM MINUSCULO (VIDE COMENTARIO EM
103700*    WS-STOPWORDS-LISTA).
103800     INSPECT WS-PALAVRA-ATUAL CONVERTING
103900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
104000          TO 'abcdefghijklmnopqrstuvwxyz'.
104100     ADD 1 TO WS-QTD-TOKENS
104200     MOVE WS-PALAVRA-ATUAL TO WS-TAB-TOKEN(WS-QTD-TOKENS).
104300 2070-EXIT.
104400     EXIT.
104500      
104600*    -----------------------------------------------------------
104700*    VARRE TODOS OS TOKENS EXTRAIDOS DA DESCRICAO E DESCARTA OS
104800*    QUE NAO SAO PALAVRAS RELEVANTES: MENOS DE 3 LETRAS (2150) OU
104900*    PRESENTES NA LISTA DE STOPWORDS (2160). OS QUE SOBRAM VAO
105000*    PARA A TABELA DE PALAVRAS DO PERIODO (2200).
105100*    -----------------------------------------------------------
105200 2100-PALAVRAS-VALIDAS.
105300     MOVE 1 TO WS-IDX.
105400 2110-LOOP-PALAVRA.
105500     IF WS-IDX > WS-QTD-TOKENS
105600        GO TO 2100-EXIT.
105700     MOVE WS-TAB-TOKEN(WS-IDX) TO WS-PALAVRA-ATUAL.
105800     PERFORM 2150-CALCULA-TAMANHO THRU 2150-EXIT.
105900*    PALAVRA MUITO CURTA (ARTIGO, PREPOSICAO SEM VOGAL ETC.) -
106000     IF WS-TAM-PALAVRA < 3
106100        ADD 1 TO WS-IDX
106200        GO TO 2110-LOOP-PALAVRA.
106300     PERFORM 2160-VERIFICA-STOPWORD THRU 2160-EXIT.
106400*    DESCARTA SEM PASSAR PELA TABELA DE STOPWORDS.
106500*    PALAVRA IRRELEVANTE (LISTA DE 64 STOPWORDS) - DESCARTA.
106600     IF WS-E-STOPWORD = 'S'
106700        ADD 1 TO WS-IDX
106800        GO TO 2110-LOOP-PALAVRA.
106900     PERFORM 2200-TABELA-PALAVRA THRU 2200-EXIT.
107000     ADD 1 TO WS-IDX
107100     GO TO 2110-LOOP-PALAVRA.
107200 2100-EXIT.
107300     EXIT.
107400      
107500*    CONTA QUANTOS CARACTERES TEM A PALAVRA ATE ACHAR O PRIMEIRO
107600*    ESPACO (OU ATE O FIM DO CAMPO DE 30 POSICOES) - USADO PELO
107700*    FILTRO DE TAMANHO MINIMO EM 2100.
107800 2150-CALCULA-TAMANHO.
107900     MOVE 0 TO WS-TAM-PALAVRA.
108000     MOVE 1 TO WS-IDX4.
108100 2151-CONTA-CHAR.
108200     IF WS-IDX4 > 30
108300        GO TO 2150-EXIT.
108400     IF WS-PALAVRA-ATUAL(WS-IDX4:1) = SPACE
108500        GO TO 2150-EXIT.
108600     ADD 1 TO WS-TAM-PALAVRA
108700     ADD 1 TO WS-IDX4
108800     GO TO 2151-CONTA-CHAR.
108900 2150-EXIT.
109000     EXIT.
109100      
109200*    BUSCA LINEAR DA PALAVRA NAS 64 ENTRADAS DA TABELA DE
109300*    STOPWORDS - SEM ORDENACAO NEM INDICE, PORQUE A TABELA E
109400*    PEQUENA E A BUSCA E REFEITA PARA CADA TOKEN DE CADA
109500*    DESCRICAO. SAI NO PRIMEIRO CASAMENTO OU AO VARRER TODAS AS
109600*    64 ENTRADAS SEM ACHAR.
109700 2160-VERIFICA-STOPWORD.
109800     MOVE 'N' TO WS-E-STOPWORD.
109900     MOVE 1 TO WS-IDX4.
110000 2161-PROCURA-STOPWORD.
110100     IF WS-IDX4 > 64
110200        GO TO 2160-EXIT.
110300     IF WS-SW-PALAVRA(WS-IDX4) = WS-PALAVRA-ATUAL
110400        MOVE 'S' TO WS-E-STOPWORD
110500        GO TO 2160-EXIT.
110600     ADD 1 TO WS-IDX4
110700     GO TO 2161-PROCURA-STOPWORD.
110800 2160-EXIT.
110900     EXIT.
111000      
111100*    -----------------------------------------------------------
111200*    ACUMULA A PALAVRA NA TABELA DO PERIODO (WS-TAB-PALAVRAS-
111300*    GRUPO, 500 ENTRADAS): SE A PALAVRA JA EXISTE, SO SOMA 1 NA
111400*    CONTAGEM; SE E NOVA E AINDA HA ESPACO, CRIA UMA ENTRADA.
111500*    -----------------------------------------------------------
111600 2200-TABELA-PALAVRA.
111700     MOVE 1 TO WS-IDX2.
111800 2210-PROCURA-PALAVRA.
111900     IF WS-IDX2 > WS-QTD-PALAVRAS-DIST
112000        GO TO 2220-PALAVRA-NOVA.
112100*    PALAVRA JA CADASTRADA NESTA POSICAO - SO INCREMENTA.
112200     IF WS-PAL-TXT(WS-IDX2) = WS-PALAVRA-ATUAL
112300        ADD 1 TO WS-PAL-CNT(WS-IDX2)
112400        GO TO 2200-EXIT.
112500     ADD 1 TO WS-IDX2
112600     GO TO 2210-PROCURA-PALAVRA.
112700 2220-PALAVRA-NOVA.
112800*    PALAVRA NOVA - SE AINDA HA ESPACO NA TABELA (MENOS DE 500
112900*    DISTINTAS), CADASTRA COM CONTAGEM INICIAL 1. SE A TABELA
113000*    JA ESTA CHEIA, A PALAVRA E SIMPLESMENTE IGNORADA NESTA
113100*    RODADA (500 PALAVRAS DISTINTAS EM UMA SEMANA E LIMITE MAIS
113200*    QUE SUFICIENTE NA PRATICA).
113300     IF WS-QTD-PALAVRAS-DIST < 500
113400        ADD 1 TO WS-QTD-PALAVRAS-DIST
113500        MOVE WS-PALAVRA-ATUAL TO WS-PAL-TXT(WS-QTD-PALAVRAS-DIST)
113600        MOVE 1 TO WS-PAL-CNT(WS-QTD-PALAVRAS-DIST).
113700 2200-EXIT.
113800     EXIT.
113900      
114000*    -----------------------------------------------------------
114100*    MONTA AS FRASES DE 2 PALAVRAS (BIGRAMA, 2410) E DE 3
114200*    PALAVRAS (TRIGRAMA, 2440/2445) A PARTIR DOS TOKENS NA ORDEM
114300*    ORIGINAL DO TEXTO (WS-TAB-TOKEN) - DIFERENTE DA CONTAGEM DE
114400*    PALAVRAS ISOLADAS, AQUI NAO HA FILTRO DE TAMANHO MINIMO,
114500*    SO O FILTRO DE STOPWORD.
114600*    -----------------------------------------------------------
114700 2400-MONTA-FRASES.
114800*    MENOS DE 2 TOKENS NA DESCRICAO - NAO HA BIGRAMA POSSIVEL.
114900     IF WS-QTD-TOKENS < 2
115000        GO TO 2400-EXIT.
115100*    O ULTIMO BIGRAMA POSSIVEL COMECA NO PENULTIMO TOKEN.
115200     COMPUTE WS-LIMITE-BI = WS-QTD-TOKENS - 1.
115300     MOVE 1 TO WS-IDX.
115400*    VARRE TODOS OS PARES DE TOKENS CONSECUTIVOS. SE QUALQUER
115500*    UMA DAS DUAS PALAVRAS DO PAR FOR STOPWORD, O BIGRAMA TODO
115600*    E DESCARTADO - UM BIGRAMA SO INTERESSA SE AS DUAS PALAVRAS
115700*    CARREGAM SIGNIFICADO.
115800 2410-LOOP-BIGRAMA.
115900     IF WS-IDX > WS-LIMITE-BI
116000*    -----------------------------------------------------------
116100*    MESMA IDEIA DO BIGRAMA, AGORA PARA TRIOS DE TOKENS
116200*    CONSECUTIVOS (CHAMADO SAC-0101).
116300*    -----------------------------------------------------------
116400        GO TO 2440-TRIGRAMAS.
116500     MOVE WS-TAB-TOKEN(WS-IDX) TO WS-PALAVRA-ATUAL.
116600     PERFORM 2160-VERIFICA-STOPWORD THRU 2160-EXIT.
116700     IF WS-E-STOPWORD = 'S'
116800        ADD 1 TO WS-IDX
116900        GO TO 2410-LOOP-BIGRAMA.
117000     COMPUTE WS-IDX2 = WS-IDX + 1.
117100     MOVE WS-TAB-TOKEN(WS-IDX2) TO WS-PALAVRA-ATUAL.
117200     PERFORM 2160-VERIFICA-STOPWORD THRU 2160-EXIT.
117300     IF WS-E-STOPWORD = 'S'
117400        ADD 1 TO WS-IDX
117500        GO TO 2410-LOOP-BIGRAMA.
117600*    MONTA O BIGRAMA JUNTANDO AS DUAS PALAVRAS COM UM ESPACO NO
117700*    MEIO - DELIMITED BY SPACE EM CADA TOKEN DESCARTA O
117800*    PREENCHIMENTO EM BRANCO DO CAMPO X(30), E DELIMITED BY
117900*    SIZE NO SEPARADOR GARANTE QUE O ESPACO SEMPRE ENTRA, MESMO
118000*    SENDO UM UNICO CARACTER.
118100     STRING WS-TAB-TOKEN(WS-IDX)  DELIMITED BY SPACE
118200            ' '                   DELIMITED BY SIZE
118300            WS-TAB-TOKEN(WS-IDX2) DELIMITED BY SPACE
118400         INTO WS-FRASE-ATUAL.
118500     PERFORM 2450-TABELA-FRASE THRU 2450-EXIT.
118600     ADD 1 TO WS-IDX
118700     GO TO 2410-LOOP-BIGRAMA.
118800      
118900 2440-TRIGRAMAS.
119000*    MENOS DE 3 TOKENS - NAO HA TRIGRAMA POSSIVEL.
119100     IF WS-QTD-TOKENS < 3
119200        GO TO 2400-EXIT.
119300     COMPUTE WS-LIMITE-TRI = WS-QTD-TOKENS - 2.
119400     MOVE 1 TO WS-IDX.
119500*    AQUI O CRITERIO E MAIS FROUXO QUE O DO BIGRAMA: O TRIGRAMA
119600*    SO E DESCARTADO SE AS 3 PALAVRAS FOREM STOPWORD AO MESMO
119700*    TEMPO (WS-TODAS-STOP PERMANECE S). BASTA UMA DAS TRES TER
119800*    SIGNIFICADO PARA A FRASE DE 3 PALAVRAS SER CONSIDERADA
119900*    RELEVANTE - REGRA DIFERENTE DO BIGRAMA DE PROPOSITO, PARA
120000*    NAO PERDER EXPRESSOES COMO "NAO FOI RESOLVIDO".
120100 2445-LOOP-TRIGRAMA.
120200     IF WS-IDX > WS-LIMITE-TRI
120300        GO TO 2400-EXIT.
120400*    COMECA ASSUMINDO QUE AS TRES SAO STOPWORD; CADA TESTE
120500     MOVE 'S' TO WS-TODAS-STOP.
120600     COMPUTE WS-IDX2 = WS-IDX + 1.
120700     COMPUTE WS-IDX5 = WS-IDX + 2.
120800     MOVE WS-TAB-TOKEN(WS-IDX) TO WS-PALAVRA-ATUAL.
120900     PERFORM 2160-VERIFICA-STOPWORD THRU 2160-EXIT.
121000     IF WS-E-STOPWORD = 'N'
121100        MOVE 'N' TO WS-TODAS-STOP.
121200     MOVE WS-TAB-TOKEN(WS-IDX2) TO WS-PALAVRA-ATUAL.
121300     PERFORM 2160-VERIFICA-STOPWORD THRU 2160-EXIT.
121400     IF WS-E-STOPWORD = 'N'
121500        MOVE 'N' TO WS-TODAS-STOP.
121600     MOVE WS-TAB-TOKEN(WS-IDX5) TO WS-PALAVRA-ATUAL.
121700     PERFORM 2160-VERIFICA-STOPWORD THRU 2160-EXIT.
121800     IF WS-E-STOPWORD = 'N'
121900        MOVE 'N' TO WS-TODAS-STOP.
122000*    ABAIXO DERRUBA A SUPOSICAO SE ACHAR UMA PALAVRA COM
122100*    SIGNIFICADO.
122200*    AS TRES PALAVRAS SAO STOPWORD - DESCARTA O TRIGRAMA.
122300     IF WS-TODAS-STOP = 'S'
122400        ADD 1 TO WS-IDX
122500        GO TO 2445-LOOP-TRIGRAMA.
122600     STRING WS-TAB-TOKEN(WS-IDX)  DELIMITED BY SPACE
122700            ' '                   DELIMITED BY SIZE
122800            WS-TAB-TOKEN(WS-IDX2) DELIMITED BY SPACE
122900            ' '                   DELIMITED BY SIZE
123000            WS-TAB-TOKEN(WS-IDX5) DELIMITED BY SPACE
123100         INTO WS-FRASE-ATUAL.
123200     PERFORM 2450-TABELA-FRASE THRU 2450-EXIT.
123300     ADD 1 TO WS-IDX
123400     GO TO 2445-LOOP-TRIGRAMA.
123500 2400-EXIT.
123600     EXIT.
123700      
123800*    -----------------------------------------------------------
123900*    ACUMULA A FRASE (BIGRAMA OU TRIGRAMA) NA TABELA DO PERIODO
124000*    (WS-TAB-FRASES-GRUPO, 1000 ENTRADAS) - MESMA LOGICA DE
124100*    2200-TABELA-PALAVRA: SOMA 1 SE JA EXISTE, CRIA SE E NOVA E
124200*    HA ESPACO.
124300*    -----------------------------------------------------------
124400 2450-TABELA-FRASE.
124500     MOVE 1 TO WS-IDX2.
124600 2460-PROCURA-FRASE.
124700     IF WS-IDX2 > WS-QTD-FRASES-DIST
124800        GO TO 2470-FRASE-NOVA.
124900     IF WS-FRA-TXT(WS-IDX2) = WS-FRASE-ATUAL
125000        ADD 1 TO WS-FRA-CNT(WS-IDX2)
125100        GO TO 2450-EXIT.
125200     ADD 1 TO WS-IDX2
125300     GO TO 2460-PROCURA-FRASE.
125400 2470-FRASE-NOVA.
125500     IF WS-QTD-FRASES-DIST < 1000
125600        ADD 1 TO WS-QTD-FRASES-DIST
125700        MOVE WS-FRASE-ATUAL TO WS-FRA-TXT(WS-QTD-FRASES-DIST)
125800        MOVE 1 TO WS-FRA-CNT(WS-QTD-FRASES-DIST).
125900 2450-EXIT.
126000     EXIT.
126100      
126200*    -----------------------------------------------------------
126300*    RANQUEIA AS PALAVRAS DO PERIODO DA MAIS FREQUENTE PARA A
126400*    MENOS FREQUENTE (BUBBLE SORT, IGUAL AO 1270-ORDENA-DIAS, SO
126500*    QUE AQUI A CHAVE E A CONTAGEM WS-PAL-CNT E A ORDEM E
126600*    DECRESCENTE) E DEPOIS COPIA AS 10 PRIMEIRAS PARA O REGISTRO
126700*    DO RELATORIO (2310).
126800*    -----------------------------------------------------------
126900 2300-TOP-PALAVRAS.
127000*    COM 0 OU 1 PALAVRA NAO HA O QUE ORDENAR.
127100     IF WS-QTD-PALAVRAS-DIST < 2
127200*    COPIA SO O TOPO 10 DA TABELA JA ORDENADA PARA O REGISTRO
127300*    RLS-PAL-TXT/RLS-PAL-QTD QUE VAI PARA O RELSTORE E PARA O
127400*    RELATORIO IMPRESSO - SE HOUVER MENOS DE 10 PALAVRAS
127500*    DISTINTAS NO PERIODO, O RESTO FICA EM BRANCO/ZERO.
127600        GO TO 2310-COPIA-PALAVRAS.
127700     MOVE 1 TO WS-IDX.
127800*    PASSO EXTERNO: FIXA WS-IDX E DEIXA O PASSO INTERNO TRAZER A
127900*    MAIOR CONTAGEM RESTANTE PARA ESSA POSICAO.
128000 2301-PASSO-EXTERNO.
128100     IF WS-IDX >= WS-QTD-PALAVRAS-DIST
128200        GO TO 2310-COPIA-PALAVRAS.
128300     COMPUTE WS-IDX2 = WS-IDX + 1.
128400*    PASSO INTERNO: COMPARA O PAR (WS-IDX, WS-IDX2) E TROCA SE
128500*    A POSICAO DE TRAS TEM CONTAGEM MAIOR (ORDEM DECRESCENTE -
128600*    O CONTRARIO DO 1270, QUE E CRESCENTE POR DATA).
128700 2302-PASSO-INTERNO.
128800     IF WS-IDX2 > WS-QTD-PALAVRAS-DIST
128900        ADD 1 TO WS-IDX
129000        GO TO 2301-PASSO-EXTERNO.
129100*    TROCA USANDO WS-PALAVRA-ATUAL E WS-DIA-QTD-TMP COMO
129200*    VARIAVEIS TEMPORARIAS DO SWAP.
129300     IF WS-PAL-CNT(WS-IDX2) > WS-PAL-CNT(WS-IDX)
129400        MOVE WS-PAL-TXT(WS-IDX) TO WS-PALAVRA-ATUAL
129500        MOVE WS-PAL-CNT(WS-IDX) TO WS-DIA-QTD-TMP
129600        MOVE WS-PAL-TXT(WS-IDX2) TO WS-PAL-TXT(WS-IDX)
129700        MOVE WS-PAL-CNT(WS-IDX2) TO WS-PAL-CNT(WS-IDX)
129800        MOVE WS-PALAVRA-ATUAL TO WS-PAL-TXT(WS-IDX2)
129900        MOVE WS-DIA-QTD-TMP TO WS-PAL-CNT(WS-IDX2).
130000     ADD 1 TO WS-IDX2
130100     GO TO 2302-PASSO-INTERNO.
130200      
130300 2310-COPIA-PALAVRAS.
130400     MOVE 1 TO WS-IDX.
130500 2311-COPIA-LOOP.
130600     IF WS-IDX > 10
130700        GO TO 2300-EXIT.
130800     IF WS-IDX > WS-QTD-PALAVRAS-DIST
130900        GO TO 2300-EXIT.
131000     MOVE WS-PAL-TXT(WS-IDX) TO RLS-PAL-TXT(WS-IDX)
131100     MOVE WS-PAL-CNT(WS-IDX) TO RLS-PAL-QTD(WS-IDX)
131200     ADD 1 TO WS-IDX
131300     GO TO 2311-COPIA-LOOP.
131400 2300-EXIT.
131500     EXIT.
131600      
131700*    -----------------------------------------------------------
131800*    MESMO RANQUEAMENTO DO 2300-TOP-PALAVRAS, AGORA PARA AS
131900*    FRASES (BIGRAMAS E TRIGRAMAS) ACUMULADAS EM 2450.
132000*    -----------------------------------------------------------
132100 2500-TOP-FRASES.
132200     IF WS-QTD-FRASES-DIST < 2
132300*    -----------------------------------------------------------
132400*    COPIA O TOPO 10 DAS FRASES PARA O REGISTRO DO RELATORIO -
132500*    COM UMA REGRA EXTRA QUE NAO EXISTE EM 2310: SO ENTRAM
132600*    FRASES QUE APARECERAM PELO MENOS 2 VEZES NO PERIODO
132700*    (WS-FRA-CNT(WS-IDX) < 2 E PULADA), PARA NAO POLUIR O
132800*    RELATORIO COM COMBINACOES DE PALAVRAS QUE SO OCORRERAM UMA
132900*    VEZ (CHAMADO SAC-0101).
133000*    -----------------------------------------------------------
133100        GO TO 2510-COPIA-FRASES.
133200     MOVE 1 TO WS-IDX.
133300 2501-PASSO-EXTERNO.
133400     IF WS-IDX >= WS-QTD-FRASES-DIST
133500        GO TO 2510-COPIA-FRASES.
133600     COMPUTE WS-IDX2 = WS-IDX + 1.
133700 2502-PASSO-INTERNO.
133800     IF WS-IDX2 > WS-QTD-FRASES-DIST
133900        ADD 1 TO WS-IDX
134000        GO TO 2501-PASSO-EXTERNO.
134100     IF WS-FRA-CNT(WS-IDX2) > WS-FRA-CNT(WS-IDX)
134200        MOVE WS-FRA-TXT(WS-IDX) TO WS-FRASE-ATUAL
134300        MOVE WS-FRA-CNT(WS-IDX) TO WS-DIA-QTD-TMP
134400        MOVE WS-FRA-TXT(WS-IDX2) TO WS-FRA-TXT(WS-IDX)
134500        MOVE WS-FRA-CNT(WS-IDX2) TO WS-FRA-CNT(WS-IDX)
134600        MOVE WS-FRASE-ATUAL TO WS-FRA-TXT(WS-IDX2)
134700        MOVE WS-DIA-QTD-TMP TO WS-FRA-CNT(WS-IDX2).
134800     ADD 1 TO WS-IDX2
134900     GO TO 2502-PASSO-INTERNO.
135000      
135100 2510-COPIA-FRASES.
135200     MOVE 0 TO WS-IDX2.
135300     MOVE 1 TO WS-IDX.
135400 2511-COPIA-LOOP.
135500     IF WS-IDX2 >= 10
135600        GO TO 2500-EXIT.
135700     IF WS-IDX > WS-QTD-FRASES-DIST
135800        GO TO 2500-EXIT.
135900     IF WS-FRA-CNT(WS-IDX) < 2
136000        ADD 1 TO WS-IDX
136100        GO TO 2511-COPIA-LOOP.
136200     ADD 1 TO WS-IDX2
136300     MOVE WS-FRA-TXT(WS-IDX) TO RLS-FRA-TXT(WS-IDX2)
136400     MOVE WS-FRA-CNT(WS-IDX) TO RLS-FRA-QTD(WS-IDX2)
136500     ADD 1 TO WS-IDX
136600     GO TO 2511-COPIA-LOOP.
136700 2500-EXIT.
136800     EXIT.
136900      
137000*-----------------------------------------------------------*
137100*    MONTAGEM E GRAVACAO DO REGISTRO DO RELATORIO SEMANAL.
137200*-----------------------------------------------------------*
137300 1600-MONTA-RELATORIO.
137400*    LIMPA AS TABELAS DE TRABALHO DE PALAVRAS/FRASES DO REGISTRO
137500*    ANTERIOR ANTES DE MONTAR O NOVO.
137600     PERFORM 1601-LIMPA-TAB-TEXTO THRU 1601-EXIT.
137700     PERFORM 2300-TOP-PALAVRAS THRU 2300-EXIT.
137800     PERFORM 2500-TOP-FRASES THRU 2500-EXIT.
137900     ADD 1 TO WS-SEQ-REL
138000*    ID DO RELATORIO SEGUE O MESMO ESQUEMA DE ID DO 0510-GERA-ID
138100*    DO AVALINT-COB: PREFIXO + DATA + HORA + SEQUENCIAL.
138200     MOVE 'REL-' TO WS-IDG-PREFIXO
138300     MOVE WS-DATA-SISTEMA TO WS-IDG-DATA
138400     MOVE WS-HORA-SISTEMA TO WS-IDG-HORA
138500     MOVE WS-SEQ-REL TO WS-IDG-SEQ
138600     MOVE WS-ID-GERADO TO RLS-ID.
138700     MOVE WS-DATA-HORA-FIM TO RLS-DATA-GERACAO.
138800     MOVE WS-DATA-HORA-INICIO TO RLS-PERIODO-INICIO.
138900     MOVE WS-DATA-HORA-FIM TO RLS-PERIODO-FIM.
139000     MOVE WS-TOTAL-AVALIACOES TO RLS-TOTAL-AVALIACOES.
139100     MOVE WS-NOTA-MAX TO RLS-NOTA-MAIS-ALTA.
139200     MOVE WS-NOTA-MIN TO RLS-NOTA-MAIS-BAIXA.
139300     MOVE WS-CONT-CRITICO TO RLS-CONT-CRITICO.
139400     MOVE WS-CONT-ALTO TO RLS-CONT-ALTO.
139500     MOVE WS-CONT-NORMAL TO RLS-CONT-NORMAL.
139600 1600-EXIT.
139700     EXIT.
139800      
139900*    -----------------------------------------------------------
140000*    GRAVA O REGISTRO MONTADO EM 1600 NO ARQUIVO MESTRE DE
140100*    RELATORIOS (RELSTORE, ABERTO EM EXTEND) E SEGUE PARA A
140200*    IMPRESSAO DO RELATORIO PARA O ADMINISTRADOR DO SAC.
140300*    -----------------------------------------------------------
140400 1650-GRAVA-RELATORIO.
140500     WRITE REG-RELSTORE.
140600     IF WS-STATUS-RELSTORE NOT = '00'
140700        DISPLAY 'ERRO AO GRAVAR RELATORIO SEMANAL - STATUS '
140800                 WS-STATUS-RELSTORE.
140900*    -----------------------------------------------------------
141000*    SECAO DE ENTRADA DA IMPRESSAO - ENCADEIA TODOS OS BLOCOS DO
141100*    RELATORIO NA ORDEM EM QUE DEVEM APARECER NA PAGINA.
141200*    -----------------------------------------------------------
141300     GO TO 3000-ENTRADA.
141400
141500*-----------------------------------------------------------*
141600*    SECAO DE IMPRESSAO DO RELATORIO SEMANAL PARA O
141700*    ADMINISTRADOR DO SAC.
141800*-----------------------------------------------------------*
141900 3000-IMPRIME-RELATORIO SECTION.
142000      
142100*    -----------------------------------------------------------
142200*    MONTA AS DATAS DO PERIODO E A HORA DE GERACAO NO FORMATO
142300*    DD/MM/AAAA E HH:MM:SS PARA O CABECALHO IMPRESSO, USANDO
142400*    STRING PARA JUNTAR OS PEDACOS EXTRAIDOS DO CAMPO DE DATA/
142500*    HORA DO SISTEMA (FORMATO AAAAMMDDHHMMSSCC) COM AS BARRAS E
142600*    DOIS-PONTOS NO MEIO.
142700*    -----------------------------------------------------------
142800 3010-IMPRIME-CABECALHO.
142900*    REFERENCIA POR POSICAO: POSICOES 9-10 = DIA, 6-7 = MES,
143000     MOVE RLS-PERIODO-INICIO(9:2)  TO WS-INI-DIA
143100     MOVE RLS-PERIODO-INICIO(6:2)  TO WS-INI-MES
143200     MOVE RLS-PERIODO-INICIO(1:4)  TO WS-INI-ANO
143300*    1-4 = ANO DO CAMPO AAAAMMDDHHMMSSCC.
143400*    DELIMITED BY SIZE EM TODOS OS OPERANDOS PORQUE SAO CAMPOS
143500     STRING WS-INI-DIA '/' WS-INI-MES '/' WS-INI-ANO
143600            DELIMITED BY SIZE INTO REL-PER-INI.
143700*    DE TAMANHO FIXO, SEM PREENCHIMENTO A DESCARTAR.
143800*    REUTILIZA OS MESMOS CAMPOS WS-INI-* PARA A DATA FINAL.
143900     MOVE RLS-PERIODO-FIM(9:2)  TO WS-INI-DIA
144000     MOVE RLS-PERIODO-FIM(6:2)  TO WS-INI-MES
144100     MOVE RLS-PERIODO-FIM(1:4)  TO WS-INI-ANO
144200     STRING WS-INI-DIA '/' WS-INI-MES '/' WS-INI-ANO
144300            DELIMITED BY SIZE INTO REL-PER-FIM.
144400*    A DATA DE GERACAO IMPRESSA NO CABECALHO E A DATA FINAL DO
144500*    PERIODO, NAO A DATA REAL DE EXECUCAO DO JOB (O RELATORIO
144600*    PODE SER REIMPRESSO DIAS DEPOIS).
144700     MOVE REL-PER-FIM TO REL-GER-DATA.
144800     STRING RLS-DATA-GERACAO(12:2) ':' RLS-DATA-GERACAO(15:2)
144900            ':' RLS-DATA-GERACAO(18:2)
145000            DELIMITED BY SIZE INTO REL-GER-HORA.
145100     WRITE REG-IMPRESSO FROM REL-CAB1 AFTER PAGE.
145200     WRITE REG-IMPRESSO FROM REL-CAB2 AFTER 2.
145300     WRITE REG-IMPRESSO FROM REL-CAB3 AFTER 1.
145400 3010-EXIT.
145500     EXIT.
145600      
145700*    -----------------------------------------------------------
145800*    BLOCO DE METRICAS NUMERICAS: TOTAL DE AVALIACOES, MEDIA,
145900*    NOTA MAIS ALTA E MAIS BAIXA DO PERIODO.
146000*    -----------------------------------------------------------
146100 3020-IMPRIME-METRICAS.
146200     WRITE REG-IMPRESSO FROM REL-LINHA-BRANCO AFTER 2.
146300     WRITE REG-IMPRESSO FROM REL-TIT-METRICAS AFTER 1.
146400     MOVE RLS-TOTAL-AVALIACOES TO REL-MET-TOTAL-VAL.
146500     WRITE REG-IMPRESSO FROM REL-MET-TOTAL AFTER 2.
146600     MOVE RLS-MEDIA-NOTAS TO REL-MET-MEDIA-VAL.
146700     WRITE REG-IMPRESSO FROM REL-MET-MEDIA AFTER 1.
146800     MOVE RLS-NOTA-MAIS-ALTA TO REL-MET-MAX-VAL.
146900     WRITE REG-IMPRESSO FROM REL-MET-MAXIMA AFTER 1.
147000     MOVE RLS-NOTA-MAIS-BAIXA TO REL-MET-MIN-VAL.
147100     WRITE REG-IMPRESSO FROM REL-MET-MINIMA AFTER 1.
147200 3020-EXIT.
147300     EXIT.
147400      
147500*    -----------------------------------------------------------
147600*    LISTA A QUANTIDADE DE AVALIACOES POR DIA, NA ORDEM
147700*    CRONOLOGICA JA DEIXADA PELO 1270-ORDENA-DIAS. SE O PERIODO
147800*    NAO TEVE NENHUMA AVALIACAO, IMPRIME UMA LINHA INDICANDO
147900*    PERIODO VAZIO EM VEZ DA LISTA.
148000*    -----------------------------------------------------------
148100 3030-IMPRIME-DIAS.
148200     WRITE REG-IMPRESSO FROM REL-LINHA-BRANCO AFTER 2.
148300     WRITE REG-IMPRESSO FROM REL-TIT-DIA AFTER 1.
148400     IF WS-QTD-DIAS-DIST = 0
148500        WRITE REG-IMPRESSO FROM REL-DIA-VAZIO AFTER 2
148600        GO TO 3030-EXIT.
148700     MOVE 1 TO WS-IDX.
148800 3031-IMPRIME-DIA-LINHA.
148900     IF WS-IDX > WS-QTD-DIAS-DIST
149000        GO TO 3030-EXIT.
149100     MOVE RLS-DIA-DATA(WS-IDX) TO REL-DIA-DATA-OUT
149200     MOVE RLS-DIA-QTD(WS-IDX) TO REL-DIA-QTD-OUT
149300     WRITE REG-IMPRESSO FROM REL-DIA-LINHA AFTER 2.
149400     ADD 1 TO WS-IDX
149500     GO TO 3031-IMPRIME-DIA-LINHA.
149600 3030-EXIT.
149700     EXIT.
149800      
149900*    -----------------------------------------------------------
150000*    DISTRIBUICAO DAS AVALIACOES POR NIVEL DE URGENCIA -
150100*    CRITICO, ALTO E NORMAL, NA MESMA CLASSIFICACAO USADA PELO
150200*    AVALINT-COB (0600-CLASSIFICA-URGENCIA).
150300*    -----------------------------------------------------------
150400 3040-IMPRIME-URGENCIA.
150500     WRITE REG-IMPRESSO FROM REL-LINHA-BRANCO AFTER 2.
150600     WRITE REG-IMPRESSO FROM REL-TIT-URG AFTER 1.
150700     MOVE 'CRITICO' TO REL-URG-NOME
150800     MOVE RLS-CONT-CRITICO TO REL-URG-QTD
150900     WRITE REG-IMPRESSO FROM REL-URG-LINHA AFTER 2.
151000     MOVE 'ALTO' TO REL-URG-NOME
151100     MOVE RLS-CONT-ALTO TO REL-URG-QTD
151200     WRITE REG-IMPRESSO FROM REL-URG-LINHA AFTER 1.
151300     MOVE 'NORMAL' TO REL-URG-NOME
151400     MOVE RLS-CONT-NORMAL TO REL-URG-QTD
151500     WRITE REG-IMPRESSO FROM REL-URG-LINHA AFTER 1.
151600 3040-EXIT.
151700     EXIT.
151800      
151900*    -----------------------------------------------------------
152000*    BLOCO DE ANALISE DE TEXTO LIVRE: TOP 10 PALAVRAS (3051) E
152100*    TOP 10 FRASES (3061) MAIS FREQUENTES NAS DESCRICOES DO
152200*    PERIODO - DADOS JA RANQUEADOS E COPIADOS PARA O REGISTRO
152300*    PELO 2300/2500.
152400*    -----------------------------------------------------------
152500 3050-IMPRIME-TEXTO.
152600     WRITE REG-IMPRESSO FROM REL-LINHA-BRANCO AFTER 2.
152700     WRITE REG-IMPRESSO FROM REL-TIT-TEXTO AFTER 1.
152800     WRITE REG-IMPRESSO FROM REL-TIT-PALAVRAS AFTER 2.
152900     MOVE 1 TO WS-IDX.
153000*    PARA NA PRIMEIRA POSICAO EM BRANCO (MENOS DE 10 PALAVRAS
153100*    DISTINTAS NO PERIODO) OU AO CHEGAR NA DECIMA.
153200 3051-IMPRIME-PALAVRA.
153300     IF WS-IDX > 10
153400*    -----------------------------------------------------------
153500*    MESMA LOGICA DO BLOCO DE PALAVRAS, AGORA PARA AS FRASES.
153600*    -----------------------------------------------------------
153700        GO TO 3060-IMPRIME-FRASES.
153800     IF RLS-PAL-TXT(WS-IDX) = SPACES
153900        GO TO 3060-IMPRIME-FRASES.
154000     MOVE RLS-PAL-TXT(WS-IDX) TO REL-PAL-NOME
154100     MOVE RLS-PAL-QTD(WS-IDX) TO REL-PAL-QTD
154200     WRITE REG-IMPRESSO FROM REL-PALAVRA-LINHA AFTER 1.
154300     ADD 1 TO WS-IDX
154400     GO TO 3051-IMPRIME-PALAVRA.
154500      
154600 3060-IMPRIME-FRASES.
154700     WRITE REG-IMPRESSO FROM REL-LINHA-BRANCO AFTER 2.
154800     WRITE REG-IMPRESSO FROM REL-TIT-FRASES AFTER 1.
154900     MOVE 1 TO WS-IDX.
155000 3061-IMPRIME-FRASE.
155100     IF WS-IDX > 10
155200        GO TO 3050-EXIT.
155300     IF RLS-FRA-TXT(WS-IDX) = SPACES
155400        GO TO 3050-EXIT.
155500     MOVE RLS-FRA-TXT(WS-IDX) TO REL-FRA-NOME
155600     MOVE RLS-FRA-QTD(WS-IDX) TO REL-FRA-QTD
155700     WRITE REG-IMPRESSO FROM REL-FRASE-LINHA AFTER 1.
155800     ADD 1 TO WS-IDX
155900     GO TO 3061-IMPRIME-FRASE.
156000 3050-EXIT.
156100     EXIT.
156200      
156300*    -----------------------------------------------------------
156400*    RODAPE DO RELATORIO - SO CONFERE O STATUS DO ARQUIVO DE
156500*    IMPRESSAO PARA AVISAR SE ALGO FALHOU DURANTE A GRAVACAO.
156600*    -----------------------------------------------------------
156700 3090-IMPRIME-RODAPE.
156800     WRITE REG-IMPRESSO FROM REL-LINHA-BRANCO AFTER 2.
156900     WRITE REG-IMPRESSO FROM REL-RODAPE AFTER 1.
157000     IF WS-STATUS-IMPRESSO NOT = '00'
157100        DISPLAY 'FALHA AO IMPRIMIR RELATORIO SEMANAL'.
157200 3090-EXIT.
157300     EXIT.
157400      
157500 3000-ENTRADA.
157600     PERFORM 3010-IMPRIME-CABECALHO THRU 3010-EXIT.
157700     PERFORM 3020-IMPRIME-METRICAS THRU 3020-EXIT.
157800     PERFORM 3030-IMPRIME-DIAS THRU 3030-EXIT.
157900     PERFORM 3040-IMPRIME-URGENCIA THRU 3040-EXIT.
158000     PERFORM 3050-IMPRIME-TEXTO THRU 3050-EXIT.
158100     PERFORM 3090-IMPRIME-RODAPE THRU 3090-EXIT.
158200 3000-EXIT.
158300     EXIT.
158400      
158500*    -----------------------------------------------------------
158600*    FIM DE PROCESSO - MOSTRA NO CONSOLE UM RESUMO DOS
158700*    TOTALIZADORES DO PERIODO E FECHA OS ARQUIVOS. AVALIA SO E
158800*    FECHADO SE REALMENTE FOI ABERTO EM 1000-ABRE-ARQUIVOS (VER
158900*    CONDITION-NAME AVALIA-ESTA-ABERTA, CHAMADO SAC-0217).
159000*    -----------------------------------------------------------
159100 1900-FIM.
159200     DISPLAY 'RELSEM-COB - RELATORIO SEMANAL GERADO'.
159300     DISPLAY 'AVALIACOES NO PERIODO.: ' WS-TOTAL-AVALIACOES.
159400     DISPLAY 'CRITICAS..............: ' WS-CONT-CRITICO.
159500     DISPLAY 'ALTAS.................: ' WS-CONT-ALTO.
159600     DISPLAY 'NORMAIS...............: ' WS-CONT-NORMAL.
159700     IF AVALIA-ESTA-ABERTA
159800        CLOSE AVALIA.
159900     CLOSE RELSTORE.
160000     CLOSE IMPRESSO.
160100     STOP RUN.
160200
